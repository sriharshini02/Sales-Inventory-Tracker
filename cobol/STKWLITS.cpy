000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkwlits.cpy                                            *
000140*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.    *
000150*                                                              *
000160* Element of the Sales & Inventory Tracker batch suite         *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Values which are common to more than one program in the
000220* STK suite are gathered here, so that a single change to a
000230* role name, action code or function code covers every
000240* program that copies this book.
000250*
000260*      DATE       PGMR   REQUEST    REMARKS
000270*      04/11/1989 RJT    INITIAL    FIRST CUT FOR CONVERSION
000280*      09/02/1998 LMK    Y2K-0231   4-DIGIT YEAR LITERALS ADDED
000290*
000300     05  STK-LITS-ROLE-SHOPKEEPER      PIC X(10) VALUE
000310         'SHOPKEEPER'.
000320     05  STK-LITS-ROLE-STAFF           PIC X(10) VALUE
000330         'STAFF     '.
000340*
000350* Action codes carried on the batch-input records, one byte
000360* telling STK02 whether a PRODIN record is an add/update or
000361* a remove.
000370*
000380     05  STK-LITS-ACTION-ADD-UPDATE    PIC X VALUE 'U'.
000390     05  STK-LITS-ACTION-REMOVE        PIC X VALUE 'D'.
000400*
000410* Function codes passed on CALL to STK01 (authentication) and
000420* STK07 (CSV export), one byte selecting which of the two or
000430* three services offered by the called program is wanted.
000440*
000450     05  STK-LITS-FN-VALIDATE-LOGIN    PIC X VALUE 'L'.
000460     05  STK-LITS-FN-ADD-USER          PIC X VALUE 'A'.
000470     05  STK-LITS-FN-CHECK-ROLE        PIC X VALUE 'R'.
000480*
000490     05  STK-LITS-FN-BUILD-PNL-CSV     PIC X VALUE 'P'.
000500     05  STK-LITS-FN-BUILD-BEST-CSV    PIC X VALUE 'B'.
000510*
000520* Return-status values handed back from the called programs,
000530* kept as a single-byte field with 88-levels so the caller
000540* can test STK-LITS-STATUS-OK/-FAIL after every CALL.
000550*
000560     05  STK-LITS-STATUS-OK            PIC X VALUE 'S'.
000570     05  STK-LITS-STATUS-FAIL          PIC X VALUE 'F'.
