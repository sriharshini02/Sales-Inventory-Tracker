000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK02.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  APRIL 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk02.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program provides the Create, Read (implicit), Update
000520* and Delete functions for the product master, driven from a
000530* batch input file of maintenance requests rather than a BMS
000540* front end, so that one pass of PRODIN can both add new
000550* stock lines and retire discontinued ones.
000560*
000570* Two functions are supported, selected by the action code
000580* carried on each PRODIN record:
000590*   'U' - add a new product, or update an existing one
000600*   'D' - remove a product
000610*
000620***************************************************************
000630*     AMENDMENT HISTORY
000640*
000650*      DATE       PGMR   REQUEST    DESCRIPTION
000660*      04/30/1989 RJT    INITIAL    FIRST WRITTEN
000670*      11/06/1993 RJT    CR-0114    CATEGORY FIELD ADDED
000680*      06/30/1996 KDP    CR-0201    NAME-UNIQUENESS CHECK ADDED
000690*      09/02/1998 LMK    Y2K-0231   NO DATE FIELDS - NO CHANGE
000700*      03/14/2001 DWH    CR-0389    REMOVE FUNCTION ADDED
000710*      08/11/2003 DWH    CR-0455    END-OF-JOB COUNTS ADDED
000720*
000730***************************************************************
000740*     FILES
000750*
000760*     PRODIN  - STK-PRODIN-REC        (batch driver input)
000770*         READ
000780*     PRODMST - STK-PRODUCT-REC
000790*         READ, READ (browse for name check), WRITE, REWRITE,
000800*         DELETE
000810*
000820***************************************************************
000830*     UTILITIES
000840*
000850*     STK01 is CALLed to enforce the SHOPKEEPER-only rule on
000860*     the remove function.
000870*
000880***************************************************************
000890*     COPYBOOKS
000900*
000910*     STKWPROD - Working storage layout of the product record.
000920*     STKWLITS - Common literal values.
000930*     STKWCOM  - Layout of the data passed to STK01.
000940*
000950***************************************************************
000960*
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SOURCE-COMPUTER. IBM-370.
001000 OBJECT-COMPUTER. IBM-370.
001010 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040     SELECT STK-PRODIN-FILE ASSIGN TO PRODIN
001050            ORGANIZATION IS LINE SEQUENTIAL
001060            FILE STATUS IS WS-PRODIN-STATUS.
001070*
001080     SELECT STK-PRODMST-FILE ASSIGN TO PRODMST
001090            ORGANIZATION IS INDEXED
001100            ACCESS MODE IS DYNAMIC
001110            RECORD KEY IS STK-PROD-ID
001120            FILE STATUS IS WS-PRODMST-STATUS.
001130*
001140 DATA DIVISION.
001150 FILE SECTION.
001160 FD  STK-PRODIN-FILE
001170     LABEL RECORDS ARE STANDARD.
001180 01  STK-PRODIN-REC.
001190     05  STK-PRODIN-ACTION            PIC X.
001200     05  STK-PRODIN-ROLE              PIC X(10).
001210     05  STK-PRODIN-PROD-ID           PIC X(10).
001220     05  STK-PRODIN-NAME              PIC X(30).
001230     05  STK-PRODIN-CATEGORY          PIC X(15).
001240     05  STK-PRODIN-COST-PRICE        PIC S9(7)V99 COMP-3.
001250     05  STK-PRODIN-SELL-PRICE        PIC S9(7)V99 COMP-3.
001260     05  STK-PRODIN-STOCK-AMT         PIC S9(7)    COMP-3.
001270     05  FILLER                       PIC X(10).
001280*
001290 FD  STK-PRODMST-FILE
001300     LABEL RECORDS ARE STANDARD.
001310 01  STK-PRODMST-FILE-REC.
001320     COPY STKWPROD.
001330*
001340 WORKING-STORAGE SECTION.
001350*
001360*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001370*
001380 01  WS-DEBUG-DETAILS.
001390     05  FILLER                       PIC X(32)
001400           VALUE 'STK02--------WORKING STORAGE  '.
001410     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK02'.
001420     05  FILLER                       PIC X    VALUE SPACE.
001430*
001440 01  WS-FILE-STATUSES.
001450     05  WS-PRODIN-STATUS             PIC XX.
001460         88  WS-PRODIN-OK             VALUE '00'.
001470         88  WS-PRODIN-EOF            VALUE '10'.
001480     05  WS-PRODMST-STATUS            PIC XX.
001490         88  WS-PRODMST-OK            VALUE '00'.
001500         88  WS-PRODMST-NOTFND        VALUE '23'.
001510         88  WS-PRODMST-EOF           VALUE '10'.
001512     05  FILLER                       PIC X(02).
001514 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
001516     05  WS-PRODIN-STATUS-NUM         PIC 99.
001517     05  WS-PRODMST-STATUS-NUM        PIC 99.
001518     05  FILLER                       PIC X(02).
001520*
001530 01  WS-SWITCHES.
001540     05  WS-END-OF-PRODIN             PIC X VALUE 'N'.
001550         88  WS-NO-MORE-PRODIN        VALUE 'Y'.
001560     05  WS-NAME-FOUND                PIC X VALUE 'N'.
001570         88  WS-DUP-NAME-FOUND        VALUE 'Y'.
001575     05  FILLER                       PIC X(02).
001580*
001590 01  WS-CONTROL-COUNTS.
001600     05  WS-RECS-READ                 PIC S9(7) COMP-3 VALUE 0.
001610     05  WS-RECS-ACCEPTED             PIC S9(7) COMP-3 VALUE 0.
001620     05  WS-RECS-REJECTED             PIC S9(7) COMP-3 VALUE 0.
001630*
001640*  Alternate view of the accepted/rejected counters used to
001650*  edit the end-of-job summary line for DISPLAY.
001660*
001670 01  WS-EOJ-COUNT-EDIT.
001680     05  WS-EOJ-EDIT-READ             PIC ZZZ,ZZ9.
001690     05  FILLER                       PIC X(3) VALUE SPACES.
001700     05  WS-EOJ-EDIT-ACCEPT           PIC ZZZ,ZZ9.
001710     05  FILLER                       PIC X(3) VALUE SPACES.
001720     05  WS-EOJ-EDIT-REJECT           PIC ZZZ,ZZ9.
001730*
001740 01  WS-CONTROL-COUNTS-R REDEFINES WS-CONTROL-COUNTS.
001750     05  FILLER                       PIC X(12).
001760*
001770 01  WS-NAME-COMPARE.
001780     05  WS-NAME-INPUT-FOLD           PIC X(30).
001790     05  WS-NAME-MASTER-FOLD          PIC X(30).
001795 01  WS-NAME-COMPARE-R REDEFINES WS-NAME-COMPARE.
001796     05  FILLER                       PIC X(60).
001800*
001810     COPY STKWLITS.
001820*
001830 LINKAGE SECTION.
001840 01  STK-AUTH-AREA.
001850     COPY STKWCOM.
001860*
001870 PROCEDURE DIVISION.
001880*
001890 STK02-MAIN SECTION.
001900*
001910 STK02-010-INITIALISE.
001920*
001930     OPEN INPUT  STK-PRODIN-FILE.
001940     OPEN I-O    STK-PRODMST-FILE.
001950*
001960     PERFORM STK02-900-READ-PRODIN THRU STK02-900-EXIT.
001970     PERFORM STK02-020-PROCESS-ONE THRU STK02-020-EXIT
001980         UNTIL WS-NO-MORE-PRODIN.
001990*
002000     PERFORM STK02-800-END-OF-JOB THRU STK02-800-EXIT.
002010*
002020     CLOSE STK-PRODIN-FILE
002030           STK-PRODMST-FILE.
002040     STOP RUN.
002050*
002060*----------------------------------------------------------*
002070* STK02-020 - dispatch one input record on its action code.
002080*----------------------------------------------------------*
002090 STK02-020-PROCESS-ONE.
002100*
002110     ADD 1 TO WS-RECS-READ.
002120*
002130     EVALUATE STK-PRODIN-ACTION
002140         WHEN STK-LITS-ACTION-ADD-UPDATE
002150             PERFORM STK02-100-ADD-OR-UPDATE
002160                 THRU STK02-100-EXIT
002170         WHEN STK-LITS-ACTION-REMOVE
002180             PERFORM STK02-200-REMOVE-PRODUCT
002190                 THRU STK02-200-EXIT
002200         WHEN OTHER
002210             DISPLAY 'STK02 - UNKNOWN ACTION CODE - REJECTED'
002220             ADD 1 TO WS-RECS-REJECTED
002230     END-EVALUATE.
002240*
002250     PERFORM STK02-900-READ-PRODIN THRU STK02-900-EXIT.
002260*
002270 STK02-020-EXIT.
002280     EXIT.
002290*
002300*----------------------------------------------------------*
002310* STK02-100 - ADD OR UPDATE PRODUCT.
002320*
002330* Name-uniqueness rule: reject if a DIFFERENT product id
002340* already carries the same name (case-insensitive, folded
002350* compare). Keeping a product's own existing name on an
002360* update is not a conflict.
002370*
002380* New product id: STOCK-QTY is set directly from the input
002390* amount. Existing product id: STOCK-QTY is adjusted by the
002400* input amount (may be negative); cost, selling price, name
002410* and category are all overwritten from the input.
002420*----------------------------------------------------------*
002430 STK02-100-ADD-OR-UPDATE.
002440*
002450     PERFORM STK02-120-CHECK-NAME-UNIQUE THRU STK02-120-EXIT.
002460     IF  WS-DUP-NAME-FOUND
002470         DISPLAY 'STK02 - REJECT - DUPLICATE PRODUCT NAME - '
002480             STK-PRODIN-PROD-ID
002490         ADD 1 TO WS-RECS-REJECTED
002500         GO TO STK02-100-EXIT
002510     END-IF.
002520*
002530     MOVE STK-PRODIN-PROD-ID TO STK-PROD-ID.
002540     READ STK-PRODMST-FILE
002550         KEY IS STK-PROD-ID
002560         INVALID KEY
002570             CONTINUE
002580     END-READ.
002590*
002600     IF  WS-PRODMST-OK
002610         PERFORM STK02-140-UPDATE-EXISTING THRU STK02-140-EXIT
002620     ELSE
002630         PERFORM STK02-160-INSERT-NEW THRU STK02-160-EXIT
002640     END-IF.
002650*
002660 STK02-100-EXIT.
002670     EXIT.
002680*
002690*----------------------------------------------------------*
002700* STK02-120 - browse the whole product master looking for a
002710* different product id already carrying the input name. The
002720* master has no alternate index on name, so this walks the
002730* file sequentially, record by record, comparing the name on
002740* every entry against the input.
002750*----------------------------------------------------------*
002760 STK02-120-CHECK-NAME-UNIQUE.
002770*
002780     MOVE 'N' TO WS-NAME-FOUND.
002790     MOVE STK-PRODIN-NAME TO WS-NAME-INPUT-FOLD.
002800     INSPECT WS-NAME-INPUT-FOLD CONVERTING
002810         'abcdefghijklmnopqrstuvwxyz'
002820         TO
002830         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002840*
002850     MOVE LOW-VALUES TO STK-PROD-ID.
002860     START STK-PRODMST-FILE KEY NOT LESS THAN STK-PROD-ID
002870         INVALID KEY
002880             GO TO STK02-120-EXIT
002890     END-START.
002900*
002910 STK02-125-BROWSE-NEXT.
002920*
002930     READ STK-PRODMST-FILE NEXT RECORD
002940         AT END
002950             GO TO STK02-120-EXIT
002960     END-READ.
002970*
002980     IF  STK-PROD-ID = STK-PRODIN-PROD-ID
002990         GO TO STK02-125-BROWSE-NEXT
002991     END-IF.
002992*
003000     MOVE STK-PROD-NAME TO WS-NAME-MASTER-FOLD.
003010     INSPECT WS-NAME-MASTER-FOLD CONVERTING
003020         'abcdefghijklmnopqrstuvwxyz'
003030         TO
003040         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003050*
003060     IF  WS-NAME-MASTER-FOLD = WS-NAME-INPUT-FOLD
003070         MOVE 'Y' TO WS-NAME-FOUND
003080         GO TO STK02-120-EXIT
003090     END-IF.
003100*
003110     GO TO STK02-125-BROWSE-NEXT.
003120*
003130 STK02-120-EXIT.
003140     EXIT.
003150*
003160*----------------------------------------------------------*
003170* STK02-140 - rewrite an existing product master record.
003180*----------------------------------------------------------*
003190 STK02-140-UPDATE-EXISTING.
003200*
003210     ADD STK-PRODIN-STOCK-AMT TO STK-PROD-STOCK-QTY.
003220     MOVE STK-PRODIN-COST-PRICE TO STK-PROD-COST-PRICE.
003230     MOVE STK-PRODIN-SELL-PRICE TO STK-PROD-SELL-PRICE.
003240     MOVE STK-PRODIN-NAME       TO STK-PROD-NAME.
003250     MOVE STK-PRODIN-CATEGORY   TO STK-PROD-CATEGORY.
003260*
003270     REWRITE STK-PRODMST-FILE-REC
003280         INVALID KEY
003290             DISPLAY 'STK02 - REWRITE FAILED - '
003300                 STK-PRODIN-PROD-ID
003310             ADD 1 TO WS-RECS-REJECTED
003320             GO TO STK02-140-EXIT
003330     END-REWRITE.
003340*
003350     ADD 1 TO WS-RECS-ACCEPTED.
003360*
003370 STK02-140-EXIT.
003380     EXIT.
003390*
003400*----------------------------------------------------------*
003410* STK02-160 - insert a brand-new product master record.
003420*----------------------------------------------------------*
003430 STK02-160-INSERT-NEW.
003440*
003450     MOVE STK-PRODIN-PROD-ID    TO STK-PROD-ID.
003460     MOVE STK-PRODIN-NAME       TO STK-PROD-NAME.
003470     MOVE STK-PRODIN-CATEGORY   TO STK-PROD-CATEGORY.
003480     MOVE STK-PRODIN-COST-PRICE TO STK-PROD-COST-PRICE.
003490     MOVE STK-PRODIN-SELL-PRICE TO STK-PROD-SELL-PRICE.
003500     MOVE STK-PRODIN-STOCK-AMT  TO STK-PROD-STOCK-QTY.
003530*
003540     WRITE STK-PRODMST-FILE-REC
003550         INVALID KEY
003560             DISPLAY 'STK02 - WRITE FAILED - '
003570                 STK-PRODIN-PROD-ID
003580             ADD 1 TO WS-RECS-REJECTED
003590             GO TO STK02-160-EXIT
003600     END-WRITE.
003610*
003620     ADD 1 TO WS-RECS-ACCEPTED.
003630*
003640 STK02-160-EXIT.
003650     EXIT.
003660*
003670*----------------------------------------------------------*
003680* STK02-200 - REMOVE PRODUCT.  SHOPKEEPER only, product
003690* must exist, and must currently carry zero stock.
003700*----------------------------------------------------------*
003710 STK02-200-REMOVE-PRODUCT.
003720*
003730     MOVE STK-LITS-FN-CHECK-ROLE   TO STK-AUTH-FUNCTION.
003740     MOVE STK-PRODIN-ROLE          TO STK-AUTH-ROLE-IN.
003750     MOVE STK-LITS-ROLE-SHOPKEEPER TO STK-AUTH-REQUIRED-ROLE.
003760     CALL 'STK01' USING STK-AUTH-AREA.
003770*
003780     IF  STK-AUTH-STATUS NOT = STK-LITS-STATUS-OK
003790         DISPLAY 'STK02 - REJECT - ' STK-AUTH-MESSAGE
003800         ADD 1 TO WS-RECS-REJECTED
003810         GO TO STK02-200-EXIT
003820     END-IF.
003830*
003840     MOVE STK-PRODIN-PROD-ID TO STK-PROD-ID.
003850     READ STK-PRODMST-FILE
003860         KEY IS STK-PROD-ID
003870         INVALID KEY
003880             DISPLAY 'STK02 - REJECT - PRODUCT DOES NOT EXIST - '
003890                 STK-PRODIN-PROD-ID
003900             ADD 1 TO WS-RECS-REJECTED
003910             GO TO STK02-200-EXIT
003920     END-READ.
003930*
003940     IF  STK-PROD-STOCK-QTY > 0
003950         DISPLAY 'STK02 - REJECT - STOCK AVAILABLE - '
003960             STK-PRODIN-PROD-ID
003970         ADD 1 TO WS-RECS-REJECTED
003980         GO TO STK02-200-EXIT
003990     END-IF.
004000*
004010     DELETE STK-PRODMST-FILE
004020         INVALID KEY
004030             DISPLAY 'STK02 - DELETE FAILED - '
004040                 STK-PRODIN-PROD-ID
004050             ADD 1 TO WS-RECS-REJECTED
004060             GO TO STK02-200-EXIT
004070     END-DELETE.
004080*
004090     ADD 1 TO WS-RECS-ACCEPTED.
004100*
004110 STK02-200-EXIT.
004120     EXIT.
004130*
004140*----------------------------------------------------------*
004150* STK02-800 - end-of-job control totals.
004160*----------------------------------------------------------*
004170 STK02-800-END-OF-JOB.
004180*
004190     MOVE WS-RECS-READ     TO WS-EOJ-EDIT-READ.
004200     MOVE WS-RECS-ACCEPTED TO WS-EOJ-EDIT-ACCEPT.
004210     MOVE WS-RECS-REJECTED TO WS-EOJ-EDIT-REJECT.
004220     DISPLAY 'STK02 END OF JOB - READ='   WS-EOJ-EDIT-READ
004230             ' ACCEPTED=' WS-EOJ-EDIT-ACCEPT
004240             ' REJECTED=' WS-EOJ-EDIT-REJECT.
004250*
004260 STK02-800-EXIT.
004270     EXIT.
004280*
004290*----------------------------------------------------------*
004300* STK02-900 - read the next PRODIN record.
004310*----------------------------------------------------------*
004320 STK02-900-READ-PRODIN.
004330*
004340     READ STK-PRODIN-FILE
004350         AT END
004360             MOVE 'Y' TO WS-END-OF-PRODIN
004370     END-READ.
004380*
004390 STK02-900-EXIT.
004400     EXIT.
