000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK07.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  MAY 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk07.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program builds one CSV detail line for either of the
000520* two management reports, returned to the caller in
000530* STK-CSV-OUT-LINE. It holds no files of its own and keeps no
000540* state between calls - it is a pure edit/format routine,
000550* CALLed by STK05 once per run and by STK06 once per kept
000560* product, so the CSV-row layout for both reports is edited
000570* in one place instead of twice.
000580*
000590* A product name containing a comma is wrapped in quotes on
000600* the Best-Selling row, since the field would otherwise split
000610* across extra CSV columns when the file is loaded into a
000620* spreadsheet.
000630*
000640***************************************************************
000650*     AMENDMENT HISTORY
000660*
000670*      DATE       PGMR   REQUEST    DESCRIPTION
000680*      05/23/1989 RJT    INITIAL    FIRST WRITTEN
000690*      09/02/1998 LMK    Y2K-0231   NO DATE FIELDS - NO CHANGE
000700*      08/11/2003 DWH    CR-0455    COMMA-IN-NAME QUOTING ADDED
000710*
000720***************************************************************
000730*     FILES
000740*
000750*     NONE - this program is a pure CALL/GOBACK subroutine.
000760*
000770***************************************************************
000780*     COPYBOOKS
000790*
000800*     STKWLITS - Common literal values.
000810*     STKWCOM  - Layout of the data passed to this program.
000820*
000830***************************************************************
000840*
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SOURCE-COMPUTER. IBM-370.
000880 OBJECT-COMPUTER. IBM-370.
000890 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000900*
000910 DATA DIVISION.
000920 WORKING-STORAGE SECTION.
000930*
000940*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
000950*
000960 01  WS-DEBUG-DETAILS.
000970     05  FILLER                       PIC X(32)
000980           VALUE 'STK07--------WORKING STORAGE  '.
000990     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK07'.
001000     05  FILLER                       PIC X    VALUE SPACE.
001010*
001020 01  WS-CONTROL-COUNTS.
001030     05  WS-CALL-COUNT                PIC S9(7) COMP-3 VALUE 0.
001040 01  WS-CONTROL-COUNTS-R REDEFINES WS-CONTROL-COUNTS.
001050     05  FILLER                       PIC X(04).
001060*
001070 01  WS-EDIT-FIELDS.
001080     05  WS-REVENUE-EDIT              PIC -ZZZ,ZZZ,ZZ9.99.
001090     05  WS-PROFIT-LOSS-EDIT          PIC -ZZZ,ZZZ,ZZ9.99.
001100     05  WS-QTY-EDIT                  PIC -ZZZ,ZZ9.
001110 01  WS-EDIT-FIELDS-R REDEFINES WS-EDIT-FIELDS.
001120     05  FILLER                       PIC X(32).
001130*
001140 01  WS-NAME-SCAN-FIELDS.
001150     05  WS-NAME-HOLD                 PIC X(30).
001160     05  WS-NAME-HAS-COMMA-SWITCH     PIC X VALUE 'N'.
001170         88  WS-NAME-HAS-COMMA        VALUE 'Y'.
001180     05  WS-NAME-SCAN-IDX             PIC S9(3) COMP-3 VALUE 0.
001190 01  WS-NAME-SCAN-FIELDS-R REDEFINES WS-NAME-SCAN-FIELDS.
001200     05  FILLER                       PIC X(34).
001210*
001220     COPY STKWLITS.
001230*
001240 LINKAGE SECTION.
001250 01  STK-AUTH-AREA.
001260     COPY STKWCOM.
001270*
001280 PROCEDURE DIVISION USING STK-AUTH-AREA.
001290*
001300 STK07-MAIN SECTION.
001310*
001320 STK07-010-ENTRY.
001330*
001340     ADD 1 TO WS-CALL-COUNT.
001350     MOVE SPACES TO STK-CSV-OUT-LINE.
001360*
001370     EVALUATE STK-CSV-FUNCTION
001380         WHEN STK-LITS-FN-BUILD-PNL-CSV
001390             PERFORM STK07-100-BUILD-PNL-ROW
001400                 THRU STK07-100-EXIT
001410         WHEN STK-LITS-FN-BUILD-BEST-CSV
001420             PERFORM STK07-200-BUILD-BEST-ROW
001430                 THRU STK07-200-EXIT
001440         WHEN OTHER
001450             MOVE 'UNKNOWN CSV FUNCTION CODE' TO STK-CSV-OUT-LINE
001460     END-EVALUATE.
001470*
001480     GOBACK.
001490*
001500*----------------------------------------------------------*
001510* STK07-100 - build the single Profit and Loss detail row.
001520*----------------------------------------------------------*
001530 STK07-100-BUILD-PNL-ROW.
001540*
001550     MOVE STK-CSV-PNL-REVENUE TO WS-REVENUE-EDIT.
001560     MOVE STK-CSV-PNL-PL      TO WS-PROFIT-LOSS-EDIT.
001570*
001580     STRING STK-CSV-PNL-START   DELIMITED BY SIZE
001590            ','                 DELIMITED BY SIZE
001600            STK-CSV-PNL-END     DELIMITED BY SIZE
001610            ','                 DELIMITED BY SIZE
001620            WS-REVENUE-EDIT     DELIMITED BY SIZE
001630            ','                 DELIMITED BY SIZE
001640            WS-PROFIT-LOSS-EDIT DELIMITED BY SIZE
001650         INTO STK-CSV-OUT-LINE.
001660*
001670 STK07-100-EXIT.
001680     EXIT.
001690*
001700*----------------------------------------------------------*
001710* STK07-200 - build one Best-Selling detail row. The product
001720* name is scanned for an embedded comma first; if one is
001730* found the name is wrapped in quotes on the output row.
001740*----------------------------------------------------------*
001750 STK07-200-BUILD-BEST-ROW.
001760*
001770     MOVE STK-CSV-BEST-PRODNM TO WS-NAME-HOLD.
001780     MOVE STK-CSV-BEST-QTY   TO WS-QTY-EDIT.
001790     PERFORM STK07-210-SCAN-FOR-COMMA THRU STK07-210-EXIT.
001800*
001810     IF  WS-NAME-HAS-COMMA
001820         STRING STK-CSV-BEST-START  DELIMITED BY SIZE
001830                ','                 DELIMITED BY SIZE
001840                STK-CSV-BEST-END    DELIMITED BY SIZE
001850                ','                 DELIMITED BY SIZE
001860                STK-CSV-BEST-PRODID DELIMITED BY SIZE
001870                ',"'                DELIMITED BY SIZE
001880                WS-NAME-HOLD        DELIMITED BY SIZE
001890                '",'                DELIMITED BY SIZE
001900                WS-QTY-EDIT         DELIMITED BY SIZE
001910             INTO STK-CSV-OUT-LINE
001920     ELSE
001930         STRING STK-CSV-BEST-START  DELIMITED BY SIZE
001940                ','                 DELIMITED BY SIZE
001950                STK-CSV-BEST-END    DELIMITED BY SIZE
001960                ','                 DELIMITED BY SIZE
001970                STK-CSV-BEST-PRODID DELIMITED BY SIZE
001980                ','                 DELIMITED BY SIZE
001990                WS-NAME-HOLD        DELIMITED BY SIZE
002000                ','                 DELIMITED BY SIZE
002010                WS-QTY-EDIT         DELIMITED BY SIZE
002020             INTO STK-CSV-OUT-LINE
002030     END-IF.
002040*
002050 STK07-200-EXIT.
002060     EXIT.
002070*
002080*----------------------------------------------------------*
002090* STK07-210 - scan WS-NAME-HOLD one character at a time for
002100* an embedded comma, GO TO driven rather than an inline
002110* PERFORM VARYING.
002120*----------------------------------------------------------*
002130 STK07-210-SCAN-FOR-COMMA.
002140*
002150     MOVE 'N' TO WS-NAME-HAS-COMMA-SWITCH.
002160     MOVE 1   TO WS-NAME-SCAN-IDX.
002170*
002180 STK07-212-SCAN-LOOP.
002190*
002200     IF  WS-NAME-SCAN-IDX > 30
002210         GO TO STK07-210-EXIT
002220     END-IF.
002230*
002240     IF  WS-NAME-HOLD (WS-NAME-SCAN-IDX:1) = ','
002250         MOVE 'Y' TO WS-NAME-HAS-COMMA-SWITCH
002260         GO TO STK07-210-EXIT
002270     END-IF.
002280*
002290     ADD 1 TO WS-NAME-SCAN-IDX.
002300     GO TO STK07-212-SCAN-LOOP.
002310*
002320 STK07-210-EXIT.
002330     EXIT.
