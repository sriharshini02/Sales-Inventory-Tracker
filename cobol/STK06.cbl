000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK06.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  MAY 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk06.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program produces the Best-Selling-Products report for
000520* a requested date range, keeping the top N products by total
000530* quantity sold. Where two products tie on quantity the lower
000540* product id sorts first, so that a re-run of the same period
000550* always lists tied products in the same order.
000560*
000570***************************************************************
000580*     AMENDMENT HISTORY
000590*
000600*      DATE       PGMR   REQUEST    DESCRIPTION
000610*      05/23/1989 RJT    INITIAL    FIRST WRITTEN
000620*      09/02/1998 LMK    Y2K-0231   PERIOD DATES WIDENED
000630*      08/11/2003 DWH    CR-0455    CSV EXPORT VIA STK07 ADDED
000640*
000650***************************************************************
000660*     FILES
000670*
000680*     BESTPARM - STK-BESTPARM-REC     (report request input)
000690*         READ
000700*     SALEHST  - STK-SALE-HDR-REC / STK-SALE-LINE-REC
000710*         READ (sequential browse)
000720*     PRODMST  - STK-PRODUCT-REC
000730*         READ (keyed, for product name lookup)
000740*     BESTOUT  - report text output
000750*         WRITE
000760*     BESTCSV  - CSV export output
000770*         WRITE
000780*
000790***************************************************************
000800*     UTILITIES
000810*
000820*     STK01 is CALLed to enforce the SHOPKEEPER-only rule.
000830*     STK07 is CALLed once per kept product to build the CSV
000840*     export line.
000850*
000860***************************************************************
000870*     COPYBOOKS
000880*
000890*     STKWSALE - Working storage layout of sales history.
000900*     STKWPROD - Working storage layout of the product record.
000920*     STKWLITS - Common literal values.
000930*     STKWCOM  - Layout of the data passed to STK01/STK07.
000940*
000950***************************************************************
000960*
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SOURCE-COMPUTER. IBM-370.
001000 OBJECT-COMPUTER. IBM-370.
001010 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040     SELECT STK-BESTPARM-FILE ASSIGN TO BESTPARM
001050            ORGANIZATION IS LINE SEQUENTIAL
001060            FILE STATUS IS WS-BESTPARM-STATUS.
001070*
001080     SELECT STK-SALEHST-FILE ASSIGN TO SALEHST
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS WS-SALEHST-STATUS.
001110*
001120     SELECT STK-PRODMST-FILE ASSIGN TO PRODMST
001130            ORGANIZATION IS INDEXED
001140            ACCESS MODE IS DYNAMIC
001150            RECORD KEY IS STK-PROD-ID
001160            FILE STATUS IS WS-PRODMST-STATUS.
001170*
001180     SELECT STK-BESTOUT-FILE ASSIGN TO BESTOUT
001190            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-BESTOUT-STATUS.
001210*
001220     SELECT STK-BESTCSV-FILE ASSIGN TO BESTCSV
001230            ORGANIZATION IS LINE SEQUENTIAL
001240            FILE STATUS IS WS-BESTCSV-STATUS.
001250*
001260 DATA DIVISION.
001270 FILE SECTION.
001280 FD  STK-BESTPARM-FILE
001290     LABEL RECORDS ARE STANDARD.
001300 01  STK-BESTPARM-REC.
001310     05  STK-BESTPARM-ROLE            PIC X(10).
001320     05  STK-BESTPARM-PERIOD-START    PIC X(10).
001330     05  STK-BESTPARM-PERIOD-END      PIC X(10).
001340     05  STK-BESTPARM-TOP-N           PIC 9(03).
001350     05  FILLER                       PIC X(07).
001360*
001370 FD  STK-SALEHST-FILE
001380     LABEL RECORDS ARE STANDARD.
001390 01  STK-SALEHST-FILE-REC             PIC X(120).
001400*
001410 FD  STK-PRODMST-FILE
001420     LABEL RECORDS ARE STANDARD.
001430 01  STK-PRODMST-FILE-REC.
001440     COPY STKWPROD.
001450*
001460 FD  STK-BESTOUT-FILE
001470     LABEL RECORDS ARE STANDARD.
001480 01  STK-BESTOUT-REC                  PIC X(80).
001490*
001500 FD  STK-BESTCSV-FILE
001510     LABEL RECORDS ARE STANDARD.
001520 01  STK-BESTCSV-REC                  PIC X(120).
001530*
001540 WORKING-STORAGE SECTION.
001550*
001560*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001570*
001580 01  WS-DEBUG-DETAILS.
001590     05  FILLER                       PIC X(32)
001600           VALUE 'STK06--------WORKING STORAGE  '.
001610     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK06'.
001620     05  FILLER                       PIC X    VALUE SPACE.
001630*
001640 01  WS-FILE-STATUSES.
001650     05  WS-BESTPARM-STATUS           PIC XX.
001660     05  WS-SALEHST-STATUS            PIC XX.
001670     05  WS-PRODMST-STATUS            PIC XX.
001680         88  WS-PRODMST-OK            VALUE '00'.
001690     05  WS-BESTOUT-STATUS            PIC XX.
001700     05  WS-BESTCSV-STATUS            PIC XX.
001705     05  FILLER                       PIC X(02).
001710 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
001720     05  FILLER                       PIC X(12).
001730*
001740 01  WS-SWITCHES.
001750     05  WS-END-OF-SALEHST            PIC X VALUE 'N'.
001760         88  WS-NO-MORE-SALEHST       VALUE 'Y'.
001770     05  WS-CURRENT-HDR-IN-RANGE      PIC X VALUE 'N'.
001780         88  WS-HDR-IN-RANGE          VALUE 'Y'.
001790     05  WS-ENTRY-FOUND-SWITCH        PIC X VALUE 'N'.
001800         88  WS-ENTRY-FOUND           VALUE 'Y'.
001810     05  WS-SWAP-MADE-SWITCH          PIC X VALUE 'N'.
001820         88  WS-SWAP-WAS-MADE         VALUE 'Y'.
001825     05  FILLER                       PIC X(02).
001830*
001840 01  WS-SALEHST-VIEW                  PIC X(120).
001850 01  WS-SALEHST-VIEW-R REDEFINES WS-SALEHST-VIEW.
001860     COPY STKWSALE.
001870*
001880 01  WS-PROD-TOTALS-TABLE.
001890     05  WS-PROD-ENTRY-COUNT          PIC S9(5) COMP-3
001900                                          VALUE 0.
001910     05  WS-PROD-TOTALS  OCCURS 200 TIMES
001920                         INDEXED BY WS-PROD-IDX
001930                                    WS-PROD-IDX2.
001940         10  WS-PROD-TOT-ID           PIC X(10).
001950         10  WS-PROD-TOT-QTY          PIC S9(7) COMP-3.
001960 01  WS-PROD-TOTALS-TABLE-R REDEFINES WS-PROD-TOTALS-TABLE.
001970     05  FILLER                       PIC X(3403).
001980*
001990 01  WS-WORK-FIELDS.
002000     05  WS-SWAP-ID-HOLD              PIC X(10).
002010     05  WS-SWAP-QTY-HOLD             PIC S9(7) COMP-3.
002020     05  WS-KEEP-COUNT                PIC S9(5) COMP-3 VALUE 0.
002030     05  WS-LINE-QTY-EDIT             PIC ZZZ,ZZ9.
002035     05  FILLER                       PIC X(02).
002040*
002060     COPY STKWLITS.
002070*
002080 LINKAGE SECTION.
002090 01  STK-AUTH-AREA.
002100     COPY STKWCOM.
002110*
002120 PROCEDURE DIVISION.
002130*
002140 STK06-MAIN SECTION.
002150*
002160 STK06-010-CHECK-ACCESS.
002170*
002180     OPEN INPUT STK-BESTPARM-FILE.
002190     READ STK-BESTPARM-FILE
002200         AT END
002210             DISPLAY 'STK06 - NO REPORT REQUEST SUPPLIED'
002220             STOP RUN
002230     END-READ.
002240     CLOSE STK-BESTPARM-FILE.
002250*
002260     MOVE STK-LITS-FN-CHECK-ROLE   TO STK-AUTH-FUNCTION.
002270     MOVE STK-BESTPARM-ROLE        TO STK-AUTH-ROLE-IN.
002280     MOVE STK-LITS-ROLE-SHOPKEEPER TO STK-AUTH-REQUIRED-ROLE.
002290     CALL 'STK01' USING STK-AUTH-AREA.
002300*
002310     OPEN OUTPUT STK-BESTOUT-FILE.
002320*
002330     IF  STK-AUTH-STATUS NOT = STK-LITS-STATUS-OK
002340         MOVE 'Access Denied' TO STK-BESTOUT-REC
002350         WRITE STK-BESTOUT-REC
002360         CLOSE STK-BESTOUT-FILE
002370         STOP RUN
002380     END-IF.
002390*
002400     PERFORM STK06-100-ACCUMULATE THRU STK06-100-EXIT.
002410     PERFORM STK06-200-SORT-TOTALS THRU STK06-200-EXIT.
002420     PERFORM STK06-300-FORMAT-REPORT THRU STK06-300-EXIT.
002430*
002440     CLOSE STK-BESTOUT-FILE.
002450     STOP RUN.
002460*
002470*----------------------------------------------------------*
002480* STK06-100 - browse SALEHST once and build the distinct
002490* per-product quantity-sold table for headers in range.
002500*----------------------------------------------------------*
002510 STK06-100-ACCUMULATE.
002520*
002530     OPEN INPUT STK-SALEHST-FILE.
002540     PERFORM STK06-900-READ-SALEHST THRU STK06-900-EXIT.
002550*
002560 STK06-110-BROWSE-NEXT.
002570*
002580     IF  WS-NO-MORE-SALEHST
002590         GO TO STK06-100-EXIT
002600     END-IF.
002610*
002620     IF  STK-SALE-REC-TYPE = 'H'
002630         MOVE 'N' TO WS-CURRENT-HDR-IN-RANGE
002640         IF  STK-SALE-TXN-DATE (1:10)
002650                 NOT < STK-BESTPARM-PERIOD-START
002660             AND STK-SALE-TXN-DATE (1:10)
002670                 NOT > STK-BESTPARM-PERIOD-END
002680             MOVE 'Y' TO WS-CURRENT-HDR-IN-RANGE
002690         END-IF
002700     ELSE
002710         IF  WS-HDR-IN-RANGE
002720             PERFORM STK06-120-ADD-TO-TABLE
002730                 THRU STK06-120-EXIT
002740         END-IF
002750     END-IF.
002760*
002770     PERFORM STK06-900-READ-SALEHST THRU STK06-900-EXIT.
002780     GO TO STK06-110-BROWSE-NEXT.
002790*
002800 STK06-100-EXIT.
002810     CLOSE STK-SALEHST-FILE.
002820     EXIT.
002830*
002840*----------------------------------------------------------*
002850* STK06-120 - locate the table entry for this line's product,
002860* adding a new entry when the product has not been seen
002870* before in this run, then add the line's quantity to it.
002880*----------------------------------------------------------*
002890 STK06-120-ADD-TO-TABLE.
002900*
002910     MOVE 'N' TO WS-ENTRY-FOUND-SWITCH.
002920     IF  WS-PROD-ENTRY-COUNT = 0
002930         GO TO STK06-125-NOT-FOUND
002940     END-IF.
002950*
002960     SET WS-PROD-IDX TO 1.
002970*
002980 STK06-122-SEARCH-LOOP.
002990*
003000     IF  WS-PROD-IDX > WS-PROD-ENTRY-COUNT
003010         GO TO STK06-125-NOT-FOUND
003020     END-IF.
003030*
003040     IF  WS-PROD-TOT-ID (WS-PROD-IDX) = STK-LINE-PROD-ID
003050         ADD STK-LINE-QTY-SOLD TO WS-PROD-TOT-QTY (WS-PROD-IDX)
003060         MOVE 'Y' TO WS-ENTRY-FOUND-SWITCH
003070         GO TO STK06-120-EXIT
003080     END-IF.
003090*
003100     SET WS-PROD-IDX UP BY 1.
003110     GO TO STK06-122-SEARCH-LOOP.
003120*
003130 STK06-125-NOT-FOUND.
003140*
003150     ADD 1 TO WS-PROD-ENTRY-COUNT.
003160     SET WS-PROD-IDX TO WS-PROD-ENTRY-COUNT.
003170     MOVE STK-LINE-PROD-ID    TO WS-PROD-TOT-ID (WS-PROD-IDX).
003180     MOVE STK-LINE-QTY-SOLD   TO WS-PROD-TOT-QTY (WS-PROD-IDX).
003190*
003200 STK06-120-EXIT.
003210     EXIT.
003220*
003230*----------------------------------------------------------*
003240* STK06-200 - sort the totals table descending by quantity
003250* sold, tie-broken ascending by product id, using a bubble
003260* pass over the in-storage table - driven by GO TO rather
003270* than an inline PERFORM.
003280*----------------------------------------------------------*
003290 STK06-200-SORT-TOTALS.
003300*
003310     IF  WS-PROD-ENTRY-COUNT < 2
003320         GO TO STK06-200-EXIT
003330     END-IF.
003340*
003350 STK06-210-OUTER-PASS.
003360*
003370     MOVE 'N' TO WS-SWAP-MADE-SWITCH.
003380     SET WS-PROD-IDX  TO 1.
003390     SET WS-PROD-IDX2 TO 2.
003400*
003410 STK06-220-INNER-COMPARE.
003420*
003430     IF  WS-PROD-IDX2 > WS-PROD-ENTRY-COUNT
003440         GO TO STK06-230-PASS-DONE
003450     END-IF.
003460*
003470     IF  WS-PROD-TOT-QTY (WS-PROD-IDX) <
003480             WS-PROD-TOT-QTY (WS-PROD-IDX2)
003490         PERFORM STK06-240-SWAP-ENTRIES THRU STK06-240-EXIT
003500     ELSE
003510         IF  WS-PROD-TOT-QTY (WS-PROD-IDX) =
003520                 WS-PROD-TOT-QTY (WS-PROD-IDX2)
003530             AND WS-PROD-TOT-ID (WS-PROD-IDX) >
003540                 WS-PROD-TOT-ID (WS-PROD-IDX2)
003550             PERFORM STK06-240-SWAP-ENTRIES THRU STK06-240-EXIT
003560         END-IF
003570     END-IF.
003580*
003590     SET WS-PROD-IDX  UP BY 1.
003600     SET WS-PROD-IDX2 UP BY 1.
003610     GO TO STK06-220-INNER-COMPARE.
003620*
003630 STK06-230-PASS-DONE.
003640*
003650     IF  WS-SWAP-WAS-MADE
003660         GO TO STK06-210-OUTER-PASS
003670     END-IF.
003680*
003690 STK06-200-EXIT.
003700     EXIT.
003710*
003720 STK06-240-SWAP-ENTRIES.
003730*
003740     MOVE WS-PROD-TOT-ID  (WS-PROD-IDX)  TO WS-SWAP-ID-HOLD.
003750     MOVE WS-PROD-TOT-QTY (WS-PROD-IDX)  TO WS-SWAP-QTY-HOLD.
003760     MOVE WS-PROD-TOT-ID  (WS-PROD-IDX2)
003770                                     TO WS-PROD-TOT-ID (WS-PROD-IDX).
003780     MOVE WS-PROD-TOT-QTY (WS-PROD-IDX2)
003790                                    TO WS-PROD-TOT-QTY (WS-PROD-IDX).
003800     MOVE WS-SWAP-ID-HOLD  TO WS-PROD-TOT-ID  (WS-PROD-IDX2).
003810     MOVE WS-SWAP-QTY-HOLD TO WS-PROD-TOT-QTY (WS-PROD-IDX2).
003820     MOVE 'Y' TO WS-SWAP-MADE-SWITCH.
003830*
003840 STK06-240-EXIT.
003850     EXIT.
003860*
003870*----------------------------------------------------------*
003880* STK06-300 - format the report text and CSV for the top N
003890* entries of the now-sorted table.
003900*----------------------------------------------------------*
003910 STK06-300-FORMAT-REPORT.
003920*
003930     STRING 'Time Period: ' STK-BESTPARM-PERIOD-START
003940         ' to ' STK-BESTPARM-PERIOD-END
003950         DELIMITED BY SIZE INTO STK-BESTOUT-REC.
003960     WRITE STK-BESTOUT-REC.
003970     MOVE '-----------------------------------------'
003980         TO STK-BESTOUT-REC.
003990     WRITE STK-BESTOUT-REC.
004000*
004010     OPEN INPUT STK-PRODMST-FILE.
004020     OPEN OUTPUT STK-BESTCSV-FILE.
004030     MOVE 'Period_Start_Date,Period_End_Date,Product_ID,Pro'
004035-    'duct_Name,Quantity_Sold'
004040         TO STK-BESTCSV-REC.
004080     WRITE STK-BESTCSV-REC.
004090*
004100     MOVE 0 TO WS-KEEP-COUNT.
004110     IF  WS-PROD-ENTRY-COUNT = 0
004120         GO TO STK06-300-EXIT
004130     END-IF.
004140*
004150     SET WS-PROD-IDX TO 1.
004160*
004170 STK06-310-EMIT-LOOP.
004180*
004190     IF  WS-PROD-IDX > WS-PROD-ENTRY-COUNT
004200         GO TO STK06-300-EXIT
004210     END-IF.
004220     IF  WS-KEEP-COUNT NOT < STK-BESTPARM-TOP-N
004230         GO TO STK06-300-EXIT
004240     END-IF.
004250*
004260     PERFORM STK06-320-EMIT-ONE THRU STK06-320-EXIT.
004270     ADD 1 TO WS-KEEP-COUNT.
004280     SET WS-PROD-IDX UP BY 1.
004290     GO TO STK06-310-EMIT-LOOP.
004300*
004310 STK06-300-EXIT.
004320     CLOSE STK-PRODMST-FILE.
004330     CLOSE STK-BESTCSV-FILE.
004340     EXIT.
004350*
004360*----------------------------------------------------------*
004370* STK06-320 - emit one kept product to the report text, and
004380* CALL STK07 for its CSV row.
004390*----------------------------------------------------------*
004400 STK06-320-EMIT-ONE.
004410*
004420     MOVE WS-PROD-TOT-ID (WS-PROD-IDX)  TO STK-PROD-ID.
004430     MOVE SPACES                        TO STK-PROD-NAME.
004440     READ STK-PRODMST-FILE
004450         KEY IS STK-PROD-ID
004460         INVALID KEY
004470             MOVE 'UNKNOWN PRODUCT' TO STK-PROD-NAME
004480     END-READ.
004490*
004500     MOVE WS-PROD-TOT-QTY (WS-PROD-IDX) TO WS-LINE-QTY-EDIT.
004510     STRING 'Product ID: ' WS-PROD-TOT-ID (WS-PROD-IDX)
004520         ', Quantity Sold: ' WS-LINE-QTY-EDIT
004530         DELIMITED BY SIZE INTO STK-BESTOUT-REC.
004540     WRITE STK-BESTOUT-REC.
004550*
004560     MOVE STK-LITS-FN-BUILD-BEST-CSV TO STK-CSV-FUNCTION.
004570     MOVE STK-BESTPARM-PERIOD-START  TO STK-CSV-BEST-START.
004580     MOVE STK-BESTPARM-PERIOD-END    TO STK-CSV-BEST-END.
004590     MOVE WS-PROD-TOT-ID (WS-PROD-IDX) TO STK-CSV-BEST-PRODID.
004600     MOVE STK-PROD-NAME              TO STK-CSV-BEST-PRODNM.
004610     MOVE WS-PROD-TOT-QTY (WS-PROD-IDX) TO STK-CSV-BEST-QTY.
004620*
004630     CALL 'STK07' USING STK-AUTH-AREA.
004640*
004650     MOVE STK-CSV-OUT-LINE TO STK-BESTCSV-REC.
004660     WRITE STK-BESTCSV-REC.
004670*
004680 STK06-320-EXIT.
004690     EXIT.
004700*
004710*----------------------------------------------------------*
004720* STK06-900 - read the next SALEHST record, mapping it onto
004730* the header/line view copybook.
004740*----------------------------------------------------------*
004750 STK06-900-READ-SALEHST.
004760*
004770     READ STK-SALEHST-FILE INTO WS-SALEHST-VIEW
004780         AT END
004790             MOVE 'Y' TO WS-END-OF-SALEHST
004800     END-READ.
004810*
004820 STK06-900-EXIT.
004830     EXIT.
