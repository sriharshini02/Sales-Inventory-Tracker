000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK04.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  MAY 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk04.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program applies one batch of sales transactions to the
000520* product master. Each transaction is read as a header record
000530* followed by its line records, held in a table so that every
000540* line can be validated (product exists, stock on hand is
000550* sufficient) BEFORE any line of that transaction is posted -
000560* the whole transaction commits together or is rejected
000570* together. No partial transaction is ever left on the files.
000580*
000590***************************************************************
000600*     AMENDMENT HISTORY
000610*
000620*      DATE       PGMR   REQUEST    DESCRIPTION
000630*      05/14/1989 RJT    INITIAL    FIRST WRITTEN
000640*      09/02/1998 LMK    Y2K-0231   TRANSACTION-DATE WIDENED
000650*      07/22/2002 DWH    CR-0412    LINE TABLE RAISED TO 50
000660*      08/11/2003 DWH    CR-0455    END-OF-JOB COUNTS ADDED
000670*
000680***************************************************************
000690*     FILES
000700*
000710*     SALEIN  - STK-SALEIN-REC        (batch driver input)
000720*         READ
000730*     PRODMST - STK-PRODUCT-REC
000740*         READ, REWRITE
000750*     SALEHST - STK-SALE-HDR-REC / STK-SALE-LINE-REC
000760*         WRITE (append only)
000770*
000780***************************************************************
000790*     UTILITIES
000800*
000810*     STK01 is CALLed to enforce the STAFF-or-SHOPKEEPER rule.
000820*
000830***************************************************************
000840*     COPYBOOKS
000850*
000860*     STKWPROD - Working storage layout of the product record.
000870*     STKWSALE - Working storage layout of sales history.
000880*     STKWLITS - Common literal values.
000890*     STKWCOM  - Layout of the data passed to STK01.
000900*
000910***************************************************************
000920*
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SOURCE-COMPUTER. IBM-370.
000960 OBJECT-COMPUTER. IBM-370.
000970 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000     SELECT STK-SALEIN-FILE ASSIGN TO SALEIN
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS IS WS-SALEIN-STATUS.
001030*
001040     SELECT STK-PRODMST-FILE ASSIGN TO PRODMST
001050            ORGANIZATION IS INDEXED
001060            ACCESS MODE IS DYNAMIC
001070            RECORD KEY IS STK-PROD-ID
001080            FILE STATUS IS WS-PRODMST-STATUS.
001090*
001100     SELECT STK-SALEHST-FILE ASSIGN TO SALEHST
001110            ORGANIZATION IS LINE SEQUENTIAL
001120            FILE STATUS IS WS-SALEHST-STATUS.
001130*
001140 DATA DIVISION.
001150 FILE SECTION.
001160 FD  STK-SALEIN-FILE
001170     LABEL RECORDS ARE STANDARD.
001180 01  STK-SALEIN-REC.
001190     05  STK-SALEIN-TYPE              PIC X.
001200         88  STK-SALEIN-IS-HEADER     VALUE 'H'.
001210         88  STK-SALEIN-IS-LINE       VALUE 'L'.
001220     05  STK-SALEIN-HDR-DATA.
001230         10  STK-SALEIN-ROLE          PIC X(10).
001240         10  STK-SALEIN-PAY-METHOD    PIC X(10).
001250         10  STK-SALEIN-LINE-COUNT    PIC S9(3) COMP-3.
001260         10  FILLER                   PIC X(16).
001270     05  STK-SALEIN-LINE-DATA REDEFINES STK-SALEIN-HDR-DATA.
001280         10  STK-SALEIN-PROD-ID       PIC X(10).
001290         10  STK-SALEIN-QTY           PIC S9(7) COMP-3.
001300         10  FILLER                   PIC X(19).
001310*
001320 FD  STK-PRODMST-FILE
001330     LABEL RECORDS ARE STANDARD.
001340 01  STK-PRODMST-FILE-REC.
001350     COPY STKWPROD.
001360*
001370 FD  STK-SALEHST-FILE
001380     LABEL RECORDS ARE STANDARD.
001390 01  STK-SALEHST-FILE-REC             PIC X(120).
001400*
001410 WORKING-STORAGE SECTION.
001420*
001430*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001440*
001450 01  WS-DEBUG-DETAILS.
001460     05  FILLER                       PIC X(32)
001470           VALUE 'STK04--------WORKING STORAGE  '.
001480     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK04'.
001490     05  FILLER                       PIC X    VALUE SPACE.
001500*
001510 01  WS-FILE-STATUSES.
001520     05  WS-SALEIN-STATUS             PIC XX.
001530         88  WS-SALEIN-OK             VALUE '00'.
001540     05  WS-PRODMST-STATUS            PIC XX.
001550         88  WS-PRODMST-OK            VALUE '00'.
001560     05  WS-SALEHST-STATUS            PIC XX.
001570         88  WS-SALEHST-OK            VALUE '00'.
001575     05  FILLER                       PIC X(02).
001580*
001590 01  WS-SWITCHES.
001600     05  WS-END-OF-SALEIN             PIC X VALUE 'N'.
001610         88  WS-NO-MORE-SALEIN        VALUE 'Y'.
001620     05  WS-REJECT-SWITCH             PIC X VALUE 'N'.
001630         88  WS-REJECTED              VALUE 'Y'.
001635     05  FILLER                       PIC X(02).
001640*
001650 01  WS-CONTROL-COUNTS.
001660     05  WS-TXN-READ                  PIC S9(7) COMP-3 VALUE 0.
001670     05  WS-TXN-ACCEPTED              PIC S9(7) COMP-3 VALUE 0.
001680     05  WS-TXN-REJECTED              PIC S9(7) COMP-3 VALUE 0.
001690*
001700 01  WS-CONTROL-COUNTS-R REDEFINES WS-CONTROL-COUNTS.
001710     05  FILLER                       PIC X(12).
001720*
001730 01  WS-EOJ-COUNT-EDIT.
001740     05  WS-EOJ-EDIT-READ             PIC ZZZ,ZZ9.
001750     05  FILLER                       PIC X(3) VALUE SPACES.
001760     05  WS-EOJ-EDIT-ACCEPT           PIC ZZZ,ZZ9.
001770     05  FILLER                       PIC X(3) VALUE SPACES.
001780     05  WS-EOJ-EDIT-REJECT           PIC ZZZ,ZZ9.
001790*
001800 77  WS-TXN-SEQ                       PIC 9(7) COMP-3 VALUE 0.
001810 01  WS-TXN-SEQ-EDIT                  PIC 9(7).
001820 77  WS-LINE-SEQ                      PIC 9(7) COMP-3 VALUE 0.
001830 01  WS-LINE-SEQ-EDIT                 PIC 9(7).
001840*
001850 01  WS-TODAY-DATE.
001860     05  WS-TODAY-CCYY                PIC 9(4).
001870     05  WS-TODAY-MM                  PIC 9(2).
001880     05  WS-TODAY-DD                  PIC 9(2).
001885     05  FILLER                       PIC X(02).
001890 01  WS-TODAY-DATE-EDIT.
001900     05  WS-TDE-CCYY                  PIC 9(4).
001910     05  FILLER                       PIC X VALUE '-'.
001920     05  WS-TDE-MM                    PIC 9(2).
001930     05  FILLER                       PIC X VALUE '-'.
001940     05  WS-TDE-DD                    PIC 9(2).
001950 01  WS-TODAY-DATE-EDIT-R REDEFINES WS-TODAY-DATE-EDIT.
001960     05  FILLER                       PIC X(10).
001970*
001980*  Current transaction header fields, held while its lines
001990*  are pulled off SALEIN into the table below.
002000*
002010 01  WS-CURRENT-TXN.
002020     05  WS-CURR-ROLE                 PIC X(10).
002030     05  WS-CURR-PAY-METHOD           PIC X(10).
002040     05  WS-CURR-LINE-COUNT           PIC S9(3) COMP-3.
002050     05  WS-CURR-CALC-TOTAL           PIC S9(7)V99 COMP-3.
002060     05  FILLER                       PIC X(10).
002070*
002080* Line table - one entry per SALE-LINE in the transaction
002090* currently being processed. Every line is validated before
002100* any line is committed, per the two-pass rule above.
002110*
002120 01  WS-LINE-TABLE.
002130     05  WS-LINE-ENTRY OCCURS 50 TIMES INDEXED BY WS-LINE-IDX.
002140         10  WS-LINE-PROD-ID          PIC X(10).
002150         10  WS-LINE-QTY              PIC S9(7)    COMP-3.
002160         10  WS-LINE-SALE-PRICE       PIC S9(7)V99 COMP-3.
002170         10  WS-LINE-COST-PRICE       PIC S9(7)V99 COMP-3.
002175         10  FILLER                   PIC X(02).
002180*
002190     COPY STKWLITS.
002200*
002210 LINKAGE SECTION.
002220 01  STK-AUTH-AREA.
002230     COPY STKWCOM.
002240*
002250 PROCEDURE DIVISION.
002260*
002270 STK04-MAIN SECTION.
002280*
002290 STK04-010-INITIALISE.
002300*
002310     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
002320     MOVE WS-TODAY-CCYY TO WS-TDE-CCYY.
002330     MOVE WS-TODAY-MM   TO WS-TDE-MM.
002340     MOVE WS-TODAY-DD   TO WS-TDE-DD.
002350*
002360     OPEN INPUT  STK-SALEIN-FILE.
002370     OPEN I-O    STK-PRODMST-FILE.
002380     OPEN OUTPUT STK-SALEHST-FILE.
002390*
002400     PERFORM STK04-900-READ-SALEIN THRU STK04-900-EXIT.
002410     PERFORM STK04-020-PROCESS-TXN THRU STK04-020-EXIT
002420         UNTIL WS-NO-MORE-SALEIN.
002430*
002440     PERFORM STK04-800-END-OF-JOB THRU STK04-800-EXIT.
002450*
002460     CLOSE STK-SALEIN-FILE
002470           STK-PRODMST-FILE
002480           STK-SALEHST-FILE.
002490     STOP RUN.
002500*
002510*----------------------------------------------------------*
002520* STK04-020 - process one transaction: header record already
002530* in STK-SALEIN-REC, pull off its lines, validate, then
002540* commit or reject as a whole.
002550*----------------------------------------------------------*
002560 STK04-020-PROCESS-TXN.
002570*
002580     ADD 1 TO WS-TXN-READ.
002590     MOVE 'N' TO WS-REJECT-SWITCH.
002600     MOVE SPACES TO WS-CURR-ROLE.
002610     MOVE ZERO   TO WS-CURR-CALC-TOTAL.
002620*
002630     MOVE STK-SALEIN-ROLE       TO WS-CURR-ROLE.
002640     MOVE STK-SALEIN-PAY-METHOD TO WS-CURR-PAY-METHOD.
002650     MOVE STK-SALEIN-LINE-COUNT TO WS-CURR-LINE-COUNT.
002660*
002670     PERFORM STK04-030-LOAD-LINES THRU STK04-030-EXIT.
002680*
002690     MOVE STK-LITS-FN-CHECK-ROLE   TO STK-AUTH-FUNCTION.
002700     MOVE WS-CURR-ROLE             TO STK-AUTH-ROLE-IN.
002710     MOVE STK-LITS-ROLE-STAFF      TO STK-AUTH-REQUIRED-ROLE.
002720     CALL 'STK01' USING STK-AUTH-AREA.
002730     IF  STK-AUTH-STATUS NOT = STK-LITS-STATUS-OK
002740         DISPLAY 'STK04 - REJECT - ' STK-AUTH-MESSAGE
002750         MOVE 'Y' TO WS-REJECT-SWITCH
002760     END-IF.
002770*
002780     IF  NOT WS-REJECTED
002790         PERFORM STK04-100-PASS1-VALIDATE THRU STK04-100-EXIT
002800     END-IF.
002810*
002820     IF  WS-REJECTED
002830         ADD 1 TO WS-TXN-REJECTED
002840     ELSE
002850         PERFORM STK04-200-PASS2-COMMIT THRU STK04-200-EXIT
002855         PERFORM STK04-250-WRITE-HISTORY THRU STK04-250-EXIT
002860         ADD 1 TO WS-TXN-ACCEPTED
002870     END-IF.
002880*
002890     PERFORM STK04-900-READ-SALEIN THRU STK04-900-EXIT.
002900*
002910 STK04-020-EXIT.
002920     EXIT.
002930*
002940*----------------------------------------------------------*
002950* STK04-030 - read WS-CURR-LINE-COUNT line records off
002960* SALEIN into the line table.
002970*----------------------------------------------------------*
002980 STK04-030-LOAD-LINES.
002990*
003000     SET WS-LINE-IDX TO 1.
003010*
003020 STK04-035-LOAD-ONE-LINE.
003030*
003040     IF  WS-LINE-IDX > WS-CURR-LINE-COUNT
003050         GO TO STK04-030-EXIT
003060     END-IF.
003070*
003080     PERFORM STK04-900-READ-SALEIN THRU STK04-900-EXIT.
003090*
003100     MOVE STK-SALEIN-PROD-ID TO WS-LINE-PROD-ID (WS-LINE-IDX).
003110     MOVE STK-SALEIN-QTY     TO WS-LINE-QTY     (WS-LINE-IDX).
003120     MOVE ZERO               TO WS-LINE-SALE-PRICE (WS-LINE-IDX)
003130                                WS-LINE-COST-PRICE (WS-LINE-IDX).
003140*
003150     SET WS-LINE-IDX UP BY 1.
003160     GO TO STK04-035-LOAD-ONE-LINE.
003170*
003180 STK04-030-EXIT.
003190     EXIT.
003200*
003210*----------------------------------------------------------*
003220* STK04-100 - PASS 1.  Validate every line before any line
003230* is posted: the product must exist, and the requested
003240* quantity must not exceed the stock currently on hand.
003250*----------------------------------------------------------*
003260 STK04-100-PASS1-VALIDATE.
003270*
003280     SET WS-LINE-IDX TO 1.
003290*
003300 STK04-110-VALIDATE-ONE-LINE.
003310*
003320     IF  WS-LINE-IDX > WS-CURR-LINE-COUNT
003330         GO TO STK04-100-EXIT
003340     END-IF.
003350     IF  WS-REJECTED
003360         GO TO STK04-100-EXIT
003370     END-IF.
003380*
003390     MOVE WS-LINE-PROD-ID (WS-LINE-IDX) TO STK-PROD-ID.
003400     READ STK-PRODMST-FILE
003410         KEY IS STK-PROD-ID
003420         INVALID KEY
003430             DISPLAY 'STK04 - REJECT - PRODUCT NOT FOUND - '
003440                 STK-PROD-ID
003450             MOVE 'Y' TO WS-REJECT-SWITCH
003460     END-READ.
003470*
003480     IF  NOT WS-REJECTED
003490         IF  WS-LINE-QTY (WS-LINE-IDX) > STK-PROD-STOCK-QTY
003500             DISPLAY 'STK04 - REJECT - INSUFFICIENT STOCK - '
003510                 STK-PROD-ID
003520             MOVE 'Y' TO WS-REJECT-SWITCH
003530         END-IF
003540     END-IF.
003550*
003560     SET WS-LINE-IDX UP BY 1.
003570     GO TO STK04-110-VALIDATE-ONE-LINE.
003580*
003590 STK04-100-EXIT.
003600     EXIT.
003610*
003620*----------------------------------------------------------*
003630* STK04-200 - PASS 2.  Reached only when every line in the
003640* transaction passed validation. For each line, in input
003650* order: decrement stock and rewrite the master, THEN
003660* capture the sale/cost price off the just-rewritten master,
003670* THEN move on to the next line.
003680*----------------------------------------------------------*
003690 STK04-200-PASS2-COMMIT.
003700*
003710     SET WS-LINE-IDX TO 1.
003720*
003730 STK04-210-COMMIT-ONE-LINE.
003740*
003750     IF  WS-LINE-IDX > WS-CURR-LINE-COUNT
003760         GO TO STK04-200-EXIT
003770     END-IF.
003780*
003790     MOVE WS-LINE-PROD-ID (WS-LINE-IDX) TO STK-PROD-ID.
003800     READ STK-PRODMST-FILE
003810         KEY IS STK-PROD-ID
003820         INVALID KEY
003830             DISPLAY 'STK04 - UNEXPECTED - PRODUCT VANISHED - '
003840                 STK-PROD-ID
003850     END-READ.
003860*
003870     SUBTRACT WS-LINE-QTY (WS-LINE-IDX) FROM STK-PROD-STOCK-QTY.
003890*
003900     REWRITE STK-PRODMST-FILE-REC
003910         INVALID KEY
003920             DISPLAY 'STK04 - REWRITE FAILED - ' STK-PROD-ID
003930     END-REWRITE.
003940*
003950     MOVE STK-PROD-SELL-PRICE TO WS-LINE-SALE-PRICE (WS-LINE-IDX).
003960     MOVE STK-PROD-COST-PRICE TO WS-LINE-COST-PRICE (WS-LINE-IDX).
003970*
003980     COMPUTE WS-CURR-CALC-TOTAL =
003990         WS-CURR-CALC-TOTAL +
004000         (WS-LINE-QTY (WS-LINE-IDX) * WS-LINE-SALE-PRICE
004010             (WS-LINE-IDX)).
004020*
004030     SET WS-LINE-IDX UP BY 1.
004040     GO TO STK04-210-COMMIT-ONE-LINE.
004050*
004060 STK04-200-EXIT.
004070     EXIT.
004080*
004090*----------------------------------------------------------*
004100* STK04-250 - write the header and its line records to
004110* sales history once every line has committed.
004120*----------------------------------------------------------*
004130 STK04-250-WRITE-HISTORY.
004140*
004170     ADD 1 TO WS-TXN-SEQ.
004180     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-EDIT.
004190*
004200     PERFORM STK04-260-WRITE-HDR THRU STK04-260-EXIT.
004210*
004220     SET WS-LINE-IDX TO 1.
004230*
004240 STK04-265-WRITE-ONE-LINE.
004250*
004260     IF  WS-LINE-IDX > WS-CURR-LINE-COUNT
004270         GO TO STK04-250-EXIT
004280     END-IF.
004290*
004300     PERFORM STK04-270-WRITE-LINE THRU STK04-270-EXIT.
004310     SET WS-LINE-IDX UP BY 1.
004320     GO TO STK04-265-WRITE-ONE-LINE.
004330*
004340 STK04-250-EXIT.
004350     EXIT.
004360*
004370 STK04-260-WRITE-HDR.
004380*
004390     MOVE SPACES TO STK-SALEHST-FILE-REC.
004400     MOVE 'H'                TO STK-SALE-REC-TYPE.
004410     MOVE WS-TXN-SEQ-EDIT    TO STK-SALE-TXN-ID.
004420     MOVE WS-TODAY-DATE-EDIT TO STK-SALE-TXN-DATE.
004430     MOVE WS-CURR-PAY-METHOD TO STK-SALE-PAY-METHOD.
004440     MOVE WS-CURR-CALC-TOTAL TO STK-SALE-CALC-TOTAL.
004450     WRITE STK-SALEHST-FILE-REC FROM STK-SALE-HDR-REC.
004460*
004470 STK04-260-EXIT.
004480     EXIT.
004490*
004500 STK04-270-WRITE-LINE.
004510*
004520     ADD 1 TO WS-LINE-SEQ.
004530     MOVE WS-LINE-SEQ TO WS-LINE-SEQ-EDIT.
004540*
004550     MOVE SPACES TO STK-SALEHST-FILE-REC.
004560     MOVE 'L'                          TO STK-LINE-REC-TYPE.
004570     MOVE WS-LINE-SEQ-EDIT             TO STK-LINE-ID.
004580     MOVE WS-TXN-SEQ-EDIT              TO STK-LINE-TXN-ID.
004590     MOVE WS-LINE-PROD-ID (WS-LINE-IDX) TO STK-LINE-PROD-ID.
004600     MOVE WS-LINE-QTY (WS-LINE-IDX)     TO STK-LINE-QTY-SOLD.
004610     MOVE WS-LINE-SALE-PRICE (WS-LINE-IDX)
004620                                        TO STK-LINE-SALE-PRICE.
004630     MOVE WS-LINE-COST-PRICE (WS-LINE-IDX)
004640                                        TO STK-LINE-COST-PRICE.
004650     WRITE STK-SALEHST-FILE-REC FROM STK-SALE-LINE-REC.
004660*
004670 STK04-270-EXIT.
004680     EXIT.
004690*
004700*----------------------------------------------------------*
004710* STK04-800 - end-of-job control totals.
004720*----------------------------------------------------------*
004730 STK04-800-END-OF-JOB.
004740*
004750     MOVE WS-TXN-READ     TO WS-EOJ-EDIT-READ.
004760     MOVE WS-TXN-ACCEPTED TO WS-EOJ-EDIT-ACCEPT.
004770     MOVE WS-TXN-REJECTED TO WS-EOJ-EDIT-REJECT.
004780     DISPLAY 'STK04 END OF JOB - READ='   WS-EOJ-EDIT-READ
004790             ' ACCEPTED=' WS-EOJ-EDIT-ACCEPT
004800             ' REJECTED=' WS-EOJ-EDIT-REJECT.
004810*
004820 STK04-800-EXIT.
004830     EXIT.
004840*
004850*----------------------------------------------------------*
004860* STK04-900 - read the next SALEIN record (header or line).
004870*----------------------------------------------------------*
004880 STK04-900-READ-SALEIN.
004890*
004900     READ STK-SALEIN-FILE
004910         AT END
004920             MOVE 'Y' TO WS-END-OF-SALEIN
004930     END-READ.
004940*
004950 STK04-900-EXIT.
004960     EXIT.
