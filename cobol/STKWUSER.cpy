000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkwuser.cpy                                            *
000140*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.    *
000150*                                                              *
000160* Element of the Sales & Inventory Tracker batch suite         *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Description of the user-master record, USRMST, keyed
000220* conceptually on STK-USER-NAME. Small file - bootstrap
000230* content is one SHOPKEEPER (ADMIN) and one STAFF (STAFF1).
000240*
000250*      DATE       PGMR   REQUEST    REMARKS
000260*      05/02/1989 RJT    INITIAL    FIRST CUT FOR CONVERSION
000270*
000280     05  STK-USER-REC.
000290*
000300* Surrogate numeric id, not currently used as a file key but
000310* kept on the record in case a future on-line front-end
000320* needs a short numeric handle for a user in place of the
000321* full username.
000330*
000340         10  STK-USER-ID              PIC 9(5)  COMP-3.
000350*
000360         10  STK-USER-NAME            PIC X(15).
000370*
000380* Plaintext credential, stored and compared as typed. No
000390* hashing is done on this release - see the open item log
000400* for the security office's request to revisit this.
000410*
000420         10  STK-USER-PASSWORD        PIC X(15).
000430         10  STK-USER-DISPLAY-NAME    PIC X(20).
000440*
000450         10  STK-USER-ROLE            PIC X(10).
000460             88  STK-USER-IS-SHOPKEEPER VALUE 'SHOPKEEPER'.
000470             88  STK-USER-IS-STAFF      VALUE 'STAFF     '.
000480*
000490         10  FILLER                   PIC X(10).
