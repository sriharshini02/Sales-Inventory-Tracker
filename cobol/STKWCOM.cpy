000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkwcom.cpy                                             *
000140*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.    *
000150*                                                              *
000160* Element of the Sales & Inventory Tracker batch suite         *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Commarea-style interface for CALL to STK01 (authentication
000220* / RBAC) and STK07 (CSV export) - one function-code byte
000230* followed by function-specific fields and a status byte
000240* the called program sets on return.
000260*
000270*      DATE       PGMR   REQUEST    REMARKS
000280*      05/16/1989 RJT    INITIAL    FIRST CUT FOR CONVERSION
000290*
000300     05  STK-AUTH-INTERFACE.
000310         10  STK-AUTH-FUNCTION        PIC X.
000320         10  STK-AUTH-USERNAME        PIC X(15).
000330         10  STK-AUTH-PASSWORD        PIC X(15).
000340         10  STK-AUTH-ROLE-IN         PIC X(10).
000350         10  STK-AUTH-ROLE-OUT        PIC X(10).
000360         10  STK-AUTH-REQUIRED-ROLE   PIC X(10).
000370         10  STK-AUTH-STATUS          PIC X.
000380         10  STK-AUTH-MESSAGE         PIC X(40).
000385         10  FILLER                   PIC X(02).
000390*
000400     05  STK-CSV-INTERFACE.
000410         10  STK-CSV-FUNCTION         PIC X.
000420         10  STK-CSV-PNL-DATA.
000430             15  STK-CSV-PNL-START    PIC X(10).
000440             15  STK-CSV-PNL-END      PIC X(10).
000450             15  STK-CSV-PNL-REVENUE  PIC S9(9)V99 COMP-3.
000460             15  STK-CSV-PNL-PL       PIC S9(9)V99 COMP-3.
000470         10  STK-CSV-BEST-DATA.
000480             15  STK-CSV-BEST-START   PIC X(10).
000490             15  STK-CSV-BEST-END     PIC X(10).
000500             15  STK-CSV-BEST-PRODID  PIC X(10).
000510             15  STK-CSV-BEST-PRODNM  PIC X(30).
000520             15  STK-CSV-BEST-QTY     PIC S9(7) COMP-3.
000530         10  STK-CSV-OUT-LINE         PIC X(120).
000540         10  FILLER                   PIC X(02).
