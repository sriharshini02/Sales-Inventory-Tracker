000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkwsale.cpy                                            *
000140*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.    *
000150*                                                              *
000160* Element of the Sales & Inventory Tracker batch suite         *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Description of the sales-history area. SALEHST is written
000220* by STK04 as one header record followed by its 1 thru n
000230* line records, and is read back header-then-lines by STK05
000240* and STK06 when a report run selects a date range. A
000250* one-byte record type flag at the front of each physical
000260* record tells the readers whether they have a header or a
000270* line, so a single sequential file can carry both record
000280* shapes without a second file to keep in step.
000300*
000310*      DATE       PGMR   REQUEST    REMARKS
000320*      04/25/1989 RJT    INITIAL    FIRST CUT FOR CONVERSION
000330*      09/02/1998 LMK    Y2K-0231   TRANSACTION-DATE WIDENED
000340*      07/22/2002 DWH    CR-0412    LINE RECORD TYPE FLAG ADDED
000350*
000360     05  STK-SALE-HDR-REC.
000370         10  STK-SALE-REC-TYPE        PIC X       VALUE 'H'.
000380             88  STK-SALE-IS-HEADER   VALUE 'H'.
000390             88  STK-SALE-IS-LINE     VALUE 'L'.
000400         10  STK-SALE-TXN-ID          PIC X(10).
000410*
000420* Only the date component of STK-SALE-TXN-DATE is used for
000430* report date-range filtering; any time-of-day suffix that
000440* a future front-end might carry is ignored.
000450*
000460         10  STK-SALE-TXN-DATE        PIC X(10).
000470         10  STK-SALE-PAY-METHOD      PIC X(10).
000480         10  STK-SALE-CALC-TOTAL      PIC S9(7)V99 COMP-3.
000490         10  FILLER                   PIC X(15).
000500*
000510     05  STK-SALE-LINE-REC.
000520         10  STK-LINE-REC-TYPE        PIC X       VALUE 'L'.
000530         10  STK-LINE-ID              PIC X(10).
000540         10  STK-LINE-TXN-ID          PIC X(10).
000550         10  STK-LINE-PROD-ID         PIC X(10).
000560         10  STK-LINE-QTY-SOLD        PIC S9(7)    COMP-3.
000570         10  STK-LINE-SALE-PRICE      PIC S9(7)V99 COMP-3.
000580         10  STK-LINE-COST-PRICE      PIC S9(7)V99 COMP-3.
000590         10  FILLER                   PIC X(15).
