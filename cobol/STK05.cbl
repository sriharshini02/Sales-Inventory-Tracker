000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK05.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  MAY 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk05.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program produces the Profit and Loss report for a
000520* requested date range. It is a single total-break report -
000530* the whole selected period is one group, there is no
000540* sub-total by product or by date within the period.
000550*
000560***************************************************************
000570*     AMENDMENT HISTORY
000580*
000590*      DATE       PGMR   REQUEST    DESCRIPTION
000600*      05/21/1989 RJT    INITIAL    FIRST WRITTEN
000610*      09/02/1998 LMK    Y2K-0231   PERIOD DATES WIDENED
000620*      08/11/2003 DWH    CR-0455    CSV EXPORT VIA STK07 ADDED
000630*
000640***************************************************************
000650*     FILES
000660*
000670*     RPTPARM - STK-RPTPARM-REC       (report request input)
000680*         READ
000690*     SALEHST - STK-SALE-HDR-REC / STK-SALE-LINE-REC
000700*         READ (sequential browse)
000710*     PNLOUT  - report text output
000720*         WRITE
000730*     PNLCSV  - CSV export output
000740*         WRITE
000750*
000760***************************************************************
000770*     UTILITIES
000780*
000790*     STK01 is CALLed to enforce the SHOPKEEPER-only rule.
000800*     STK07 is CALLed to build the CSV export line.
000810*
000820***************************************************************
000830*     COPYBOOKS
000840*
000850*     STKWSALE - Working storage layout of sales history.
000870*     STKWLITS - Common literal values.
000880*     STKWCOM  - Layout of the data passed to STK01/STK07.
000890*
000900***************************************************************
000910*
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SOURCE-COMPUTER. IBM-370.
000950 OBJECT-COMPUTER. IBM-370.
000960 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT STK-RPTPARM-FILE ASSIGN TO RPTPARM
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS IS WS-RPTPARM-STATUS.
001020*
001030     SELECT STK-SALEHST-FILE ASSIGN TO SALEHST
001040            ORGANIZATION IS LINE SEQUENTIAL
001050            FILE STATUS IS WS-SALEHST-STATUS.
001060*
001070     SELECT STK-PNLOUT-FILE ASSIGN TO PNLOUT
001080            ORGANIZATION IS LINE SEQUENTIAL
001090            FILE STATUS IS WS-PNLOUT-STATUS.
001100*
001110     SELECT STK-PNLCSV-FILE ASSIGN TO PNLCSV
001120            ORGANIZATION IS LINE SEQUENTIAL
001130            FILE STATUS IS WS-PNLCSV-STATUS.
001140*
001150 DATA DIVISION.
001160 FILE SECTION.
001170 FD  STK-RPTPARM-FILE
001180     LABEL RECORDS ARE STANDARD.
001190 01  STK-RPTPARM-REC.
001200     05  STK-RPTPARM-ROLE             PIC X(10).
001210     05  STK-RPTPARM-PERIOD-START     PIC X(10).
001220     05  STK-RPTPARM-PERIOD-END       PIC X(10).
001230     05  FILLER                       PIC X(10).
001240*
001250 FD  STK-SALEHST-FILE
001260     LABEL RECORDS ARE STANDARD.
001270 01  STK-SALEHST-FILE-REC             PIC X(120).
001280*
001290 FD  STK-PNLOUT-FILE
001300     LABEL RECORDS ARE STANDARD.
001310 01  STK-PNLOUT-REC                   PIC X(80).
001320*
001330 FD  STK-PNLCSV-FILE
001340     LABEL RECORDS ARE STANDARD.
001350 01  STK-PNLCSV-REC                   PIC X(120).
001360*
001370 WORKING-STORAGE SECTION.
001380*
001390*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001400*
001410 01  WS-DEBUG-DETAILS.
001420     05  FILLER                       PIC X(32)
001430           VALUE 'STK05--------WORKING STORAGE  '.
001440     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK05'.
001450     05  FILLER                       PIC X    VALUE SPACE.
001460*
001470 01  WS-FILE-STATUSES.
001480     05  WS-RPTPARM-STATUS            PIC XX.
001490     05  WS-SALEHST-STATUS            PIC XX.
001500     05  WS-PNLOUT-STATUS             PIC XX.
001510     05  WS-PNLCSV-STATUS             PIC XX.
001515     05  FILLER                       PIC X(02).
001520*
001530 01  WS-SWITCHES.
001540     05  WS-END-OF-SALEHST            PIC X VALUE 'N'.
001550         88  WS-NO-MORE-SALEHST       VALUE 'Y'.
001560     05  WS-CURRENT-HDR-IN-RANGE      PIC X VALUE 'N'.
001570         88  WS-HDR-IN-RANGE          VALUE 'Y'.
001580     05  WS-ACCESS-SWITCH             PIC X VALUE 'N'.
001590         88  WS-ACCESS-OK             VALUE 'Y'.
001595     05  FILLER                       PIC X(02).
001600*
001610 01  WS-SALEHST-VIEW                  PIC X(120).
001620 01  WS-SALEHST-VIEW-R REDEFINES WS-SALEHST-VIEW.
001630     COPY STKWSALE.
001640*
001650 01  WS-ACCUMULATORS.
001660     05  WS-TOTAL-REVENUE             PIC S9(9)V99 COMP-3
001670                                          VALUE 0.
001680     05  WS-TOTAL-COGS                PIC S9(9)V99 COMP-3
001690                                          VALUE 0.
001700     05  WS-PROFIT-LOSS               PIC S9(9)V99 COMP-3
001710                                          VALUE 0.
001720 01  WS-ACCUMULATORS-R REDEFINES WS-ACCUMULATORS.
001730     05  FILLER                       PIC X(30).
001740*
001750 01  WS-MONEY-EDIT                    PIC ZZZ,ZZZ,ZZ9.99-.
001760 01  WS-MONEY-EDIT-R REDEFINES WS-MONEY-EDIT.
001770     05  FILLER                       PIC X(13).
001780*
001800     COPY STKWLITS.
001810*
001820 LINKAGE SECTION.
001830 01  STK-AUTH-AREA.
001840     COPY STKWCOM.
001850*
001860 PROCEDURE DIVISION.
001870*
001880 STK05-MAIN SECTION.
001890*
001900 STK05-010-CHECK-ACCESS.
001910*
001920     OPEN INPUT STK-RPTPARM-FILE.
001930     READ STK-RPTPARM-FILE
001940         AT END
001950             DISPLAY 'STK05 - NO REPORT REQUEST SUPPLIED'
001960             STOP RUN
001970     END-READ.
001980     CLOSE STK-RPTPARM-FILE.
001990*
002000     MOVE STK-LITS-FN-CHECK-ROLE   TO STK-AUTH-FUNCTION.
002010     MOVE STK-RPTPARM-ROLE         TO STK-AUTH-ROLE-IN.
002020     MOVE STK-LITS-ROLE-SHOPKEEPER TO STK-AUTH-REQUIRED-ROLE.
002030     CALL 'STK01' USING STK-AUTH-AREA.
002040*
002050     OPEN OUTPUT STK-PNLOUT-FILE.
002060*
002070     IF  STK-AUTH-STATUS NOT = STK-LITS-STATUS-OK
002080         MOVE 'Access Denied' TO STK-PNLOUT-REC
002090         WRITE STK-PNLOUT-REC
002100         CLOSE STK-PNLOUT-FILE
002110         STOP RUN
002120     END-IF.
002130*
002140     PERFORM STK05-100-SELECT-RANGE THRU STK05-100-EXIT.
002150     PERFORM STK05-300-FORMAT-REPORT THRU STK05-300-EXIT.
002160     PERFORM STK05-400-CALL-CSV-EXPORT THRU STK05-400-EXIT.
002170*
002180     CLOSE STK-PNLOUT-FILE.
002190     STOP RUN.
002200*
002210*----------------------------------------------------------*
002220* STK05-100 - browse SALEHST once, header-then-lines, and
002230* accumulate revenue/COGS for every header whose date falls
002240* within the requested range (inclusive on both ends).
002250*----------------------------------------------------------*
002260 STK05-100-SELECT-RANGE.
002270*
002280     OPEN INPUT STK-SALEHST-FILE.
002290     PERFORM STK05-900-READ-SALEHST THRU STK05-900-EXIT.
002300*
002310 STK05-110-BROWSE-NEXT.
002320*
002330     IF  WS-NO-MORE-SALEHST
002340         GO TO STK05-100-EXIT
002350     END-IF.
002360*
002370     IF  STK-SALE-REC-TYPE = 'H'
002380         PERFORM STK05-120-CHECK-HEADER THRU STK05-120-EXIT
002390     ELSE
002400         PERFORM STK05-140-ACCUM-LINE THRU STK05-140-EXIT
002410     END-IF.
002420*
002430     PERFORM STK05-900-READ-SALEHST THRU STK05-900-EXIT.
002440     GO TO STK05-110-BROWSE-NEXT.
002450*
002460 STK05-100-EXIT.
002470     EXIT.
002480*
002490 STK05-120-CHECK-HEADER.
002500*
002510     MOVE 'N' TO WS-CURRENT-HDR-IN-RANGE.
002520*
002530     IF  STK-SALE-TXN-DATE (1:10) NOT < STK-RPTPARM-PERIOD-START
002540         AND STK-SALE-TXN-DATE (1:10) NOT > STK-RPTPARM-PERIOD-END
002550         MOVE 'Y' TO WS-CURRENT-HDR-IN-RANGE
002560         ADD STK-SALE-CALC-TOTAL TO WS-TOTAL-REVENUE
002570     END-IF.
002580*
002590 STK05-120-EXIT.
002600     EXIT.
002610*
002620 STK05-140-ACCUM-LINE.
002630*
002640     IF  WS-HDR-IN-RANGE
002650         COMPUTE WS-TOTAL-COGS = WS-TOTAL-COGS +
002660             (STK-LINE-QTY-SOLD * STK-LINE-COST-PRICE)
002670     END-IF.
002680*
002690 STK05-140-EXIT.
002700     EXIT.
002710*
002720*----------------------------------------------------------*
002730* STK05-300 - format the report text.
002740*----------------------------------------------------------*
002750 STK05-300-FORMAT-REPORT.
002760*
002770     CLOSE STK-SALEHST-FILE.
002780     COMPUTE WS-PROFIT-LOSS = WS-TOTAL-REVENUE - WS-TOTAL-COGS.
002790*
002800     STRING 'Time Period: ' STK-RPTPARM-PERIOD-START
002810         ' to ' STK-RPTPARM-PERIOD-END
002820         DELIMITED BY SIZE INTO STK-PNLOUT-REC.
002830     WRITE STK-PNLOUT-REC.
002840*
002850     MOVE '-----------------------------------------'
002860         TO STK-PNLOUT-REC.
002870     WRITE STK-PNLOUT-REC.
002880*
002890     MOVE WS-TOTAL-REVENUE TO WS-MONEY-EDIT.
002900     STRING 'Total Revenue (Sales): $' WS-MONEY-EDIT
002910         DELIMITED BY SIZE INTO STK-PNLOUT-REC.
002920     WRITE STK-PNLOUT-REC.
002930*
002940     MOVE WS-TOTAL-COGS TO WS-MONEY-EDIT.
002950     STRING 'Total Cost of Goods Sold (COGS): $' WS-MONEY-EDIT
002960         DELIMITED BY SIZE INTO STK-PNLOUT-REC.
002970     WRITE STK-PNLOUT-REC.
002980*
002990     MOVE WS-PROFIT-LOSS TO WS-MONEY-EDIT.
003000     STRING 'NET PROFIT/LOSS: $' WS-MONEY-EDIT
003010         DELIMITED BY SIZE INTO STK-PNLOUT-REC.
003020     WRITE STK-PNLOUT-REC.
003030*
003040 STK05-300-EXIT.
003050     EXIT.
003060*
003070*----------------------------------------------------------*
003080* STK05-400 - CALL STK07 to render the CSV export row.
003090*----------------------------------------------------------*
003100 STK05-400-CALL-CSV-EXPORT.
003110*
003120     MOVE STK-LITS-FN-BUILD-PNL-CSV TO STK-CSV-FUNCTION.
003130     MOVE STK-RPTPARM-PERIOD-START  TO STK-CSV-PNL-START.
003140     MOVE STK-RPTPARM-PERIOD-END    TO STK-CSV-PNL-END.
003150     MOVE WS-TOTAL-REVENUE          TO STK-CSV-PNL-REVENUE.
003160     MOVE WS-PROFIT-LOSS            TO STK-CSV-PNL-PL.
003170*
003180     CALL 'STK07' USING STK-AUTH-AREA.
003190*
003200     OPEN OUTPUT STK-PNLCSV-FILE.
003210     MOVE 'Period_Start_Date,Period_End_Date,Revenue,Profit_Loss'
003220         TO STK-PNLCSV-REC.
003230     WRITE STK-PNLCSV-REC.
003240     MOVE STK-CSV-OUT-LINE TO STK-PNLCSV-REC.
003250     WRITE STK-PNLCSV-REC.
003260     CLOSE STK-PNLCSV-FILE.
003270*
003280 STK05-400-EXIT.
003290     EXIT.
003300*
003310*----------------------------------------------------------*
003320* STK05-900 - read the next SALEHST record, mapping it onto
003330* the header/line view copybook.
003340*----------------------------------------------------------*
003350 STK05-900-READ-SALEHST.
003360*
003370     READ STK-SALEHST-FILE INTO WS-SALEHST-VIEW
003380         AT END
003390             MOVE 'Y' TO WS-END-OF-SALEHST
003400     END-READ.
003410*
003420 STK05-900-EXIT.
003430     EXIT.
