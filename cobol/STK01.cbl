000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK01.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  APRIL 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk01.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program provides the login lookup and add-user
000520* functions for the Sales & Inventory Tracker suite. It is
000530* designed to be CALLed by any of the other STK programs
000540* that need to validate a requesting user's credentials or
000550* role, so that the login and role rules live in one place
000560* rather than being duplicated in every calling program.
000570*
000580***************************************************************
000590*     AMENDMENT HISTORY
000600*
000610*      DATE       PGMR   REQUEST    DESCRIPTION
000620*      04/23/1989 RJT    INITIAL    FIRST WRITTEN
000630*      11/06/1993 RJT    CR-0114    ADD-USER FUNCTION ADDED
000640*      06/30/1996 KDP    CR-0201    ROLE INPUT NORMALISED
000650*      09/02/1998 LMK    Y2K-0231   NO DATE FIELDS - NO CHANGE
000660*      03/14/2001 DWH    CR-0389    ROLE-CHECK FUNCTION ADDED
000670*      08/11/2003 DWH    CR-0455    MESSAGE TEXT TIDIED UP
000680*
000690***************************************************************
000700*     FILES
000710*
000720*     USRMST - STK-USER-REC
000730*         READ
000740*         WRITE
000750*
000760***************************************************************
000770*     COPYBOOKS
000780*
000790*     STKWUSER - Working storage layout of the user record.
000800*     STKWLITS - Common literal values.
000810*     STKWCOM  - Layout of the data passed to this program.
000820*
000830***************************************************************
000840*
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SOURCE-COMPUTER. IBM-370.
000880 OBJECT-COMPUTER. IBM-370.
000890 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920     SELECT STK-USRMST-FILE ASSIGN TO USRMST
000930            ORGANIZATION IS INDEXED
000940            ACCESS MODE IS DYNAMIC
000950            RECORD KEY IS STK-USER-NAME
000960            FILE STATUS IS WS-USRMST-STATUS.
000970*
000980 DATA DIVISION.
000990 FILE SECTION.
001000 FD  STK-USRMST-FILE
001010     LABEL RECORDS ARE STANDARD.
001020 01  STK-USRMST-FILE-REC.
001030     COPY STKWUSER.
001040*
001050 WORKING-STORAGE SECTION.
001060*
001070*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001080*
001090 01  WS-DEBUG-DETAILS.
001100     05  FILLER                       PIC X(32)
001110           VALUE 'STK01--------WORKING STORAGE  '.
001120     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK01'.
001130     05  FILLER                       PIC X    VALUE SPACE.
001140*
001150 01  WS-FILE-STATUSES.
001160     05  WS-USRMST-STATUS             PIC XX.
001170         88  WS-USRMST-OK             VALUE '00'.
001180         88  WS-USRMST-NOTFND         VALUE '23'.
001190         88  WS-USRMST-DUPKEY         VALUE '22'.
001192     05  FILLER                       PIC X(02).
001194 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
001196     05  WS-USRMST-STATUS-NUM         PIC 99.
001198     05  FILLER                       PIC X(02).
001200*
001210 01  WS-CONTROL-COUNTS.
001220     05  WS-CALL-COUNT                PIC S9(7) COMP-3 VALUE 0.
001221 01  WS-CONTROL-COUNTS-R REDEFINES WS-CONTROL-COUNTS.
001222     05  FILLER                       PIC X(04).
001230*
001240*  Alternate one-byte/nine-byte overlay on the role-normalise
001250*  work field, kept in case a future release needs to test
001260*  just the leading letter of the role instead of the whole
001261*  ten-byte value.
001270*
001280 01  WS-ROLE-WORK                     PIC X(10).
001290 01  WS-ROLE-WORK-R REDEFINES WS-ROLE-WORK.
001300     05  WS-ROLE-WORK-FIRST           PIC X(01).
001310     05  WS-ROLE-WORK-REST            PIC X(09).
001320*
001330 01  WS-COMPARE-FIELDS.
001340     05  WS-NEW-USERID                PIC 9(5) COMP-3 VALUE 0.
001350     05  FILLER                       PIC X(10).
001360*
001370     COPY STKWLITS.
001380*
001390 LINKAGE SECTION.
001400 01  STK-AUTH-AREA.
001410     COPY STKWCOM.
001420*
001430 PROCEDURE DIVISION USING STK-AUTH-AREA.
001440*
001450 STK01-MAIN SECTION.
001460*
001470 STK01-010-ENTRY.
001480*
001490     ADD 1 TO WS-CALL-COUNT.
001500     MOVE SPACES TO STK-AUTH-MESSAGE.
001510     MOVE STK-LITS-STATUS-OK TO STK-AUTH-STATUS.
001520*
001530     EVALUATE STK-AUTH-FUNCTION
001540         WHEN STK-LITS-FN-VALIDATE-LOGIN
001550             PERFORM STK01-100-VALIDATE-LOGIN
001560                 THRU STK01-100-EXIT
001570         WHEN STK-LITS-FN-ADD-USER
001580             PERFORM STK01-200-ADD-USER
001590                 THRU STK01-200-EXIT
001600         WHEN STK-LITS-FN-CHECK-ROLE
001610             PERFORM STK01-300-CHECK-ROLE
001620                 THRU STK01-300-EXIT
001630         WHEN OTHER
001640             MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
001650             MOVE 'UNKNOWN FUNCTION CODE ON CALL TO STK01'
001660                 TO STK-AUTH-MESSAGE
001670     END-EVALUATE.
001680*
001690     GOBACK.
001700*
001710*----------------------------------------------------------*
001720* STK01-100 - VALIDATE LOGIN.  Login succeeds only when a
001730* USRMST record exists whose username AND password match
001740* the caller's input exactly (case-sensitive on both).
001750*----------------------------------------------------------*
001760 STK01-100-VALIDATE-LOGIN.
001770*
001780     OPEN INPUT STK-USRMST-FILE.
001790     MOVE STK-AUTH-USERNAME TO STK-USER-NAME.
001800     READ STK-USRMST-FILE
001810         KEY IS STK-USER-NAME
001820         INVALID KEY
001830             MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
001840             MOVE 'USERNAME NOT FOUND' TO STK-AUTH-MESSAGE
001850     END-READ.
001860*
001870     IF  STK-AUTH-STATUS = STK-LITS-STATUS-OK
001880         IF  STK-USER-PASSWORD = STK-AUTH-PASSWORD
001890             MOVE STK-USER-ROLE TO STK-AUTH-ROLE-OUT
001900         ELSE
001910             MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
001920             MOVE 'PASSWORD DOES NOT MATCH' TO STK-AUTH-MESSAGE
001930         END-IF
001940     END-IF.
001950*
001960     CLOSE STK-USRMST-FILE.
001970*
001980 STK01-100-EXIT.
001990     EXIT.
002000*
002010*----------------------------------------------------------*
002020* STK01-200 - ADD USER.  Only a SHOPKEEPER may add a user.
002030* Role input is case-insensitive but stored normalised
002040* upper-case; any value other than SHOPKEEPER or STAFF is
002050* rejected. Username must not already exist.
002060*----------------------------------------------------------*
002070 STK01-200-ADD-USER.
002080*
002090     IF  STK-AUTH-ROLE-IN NOT = STK-LITS-ROLE-SHOPKEEPER
002100         MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
002110         MOVE 'ACCESS DENIED - ONLY SHOPKEEPER MAY ADD USERS'
002120             TO STK-AUTH-MESSAGE
002130         GO TO STK01-200-EXIT
002140     END-IF.
002150*
002180     PERFORM STK01-210-NORMALISE-ROLE THRU STK01-210-EXIT.
002190     IF  STK-AUTH-STATUS NOT = STK-LITS-STATUS-OK
002200         GO TO STK01-200-EXIT
002210     END-IF.
002220*
002230     OPEN I-O STK-USRMST-FILE.
002240     IF  WS-USRMST-STATUS = '35'
002250         CLOSE STK-USRMST-FILE
002260         OPEN OUTPUT STK-USRMST-FILE
002270         CLOSE STK-USRMST-FILE
002280         OPEN I-O STK-USRMST-FILE
002290     END-IF.
002300*
002310     MOVE STK-AUTH-USERNAME TO STK-USER-NAME.
002320     READ STK-USRMST-FILE
002330         KEY IS STK-USER-NAME
002340         INVALID KEY
002350             CONTINUE
002360     END-READ.
002370*
002380     IF  WS-USRMST-OK
002390         MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
002400         MOVE 'USERNAME ALREADY EXISTS' TO STK-AUTH-MESSAGE
002410     ELSE
002420         ADD 1 TO WS-NEW-USERID
002430         MOVE STK-AUTH-USERNAME  TO STK-USER-NAME
002440         MOVE STK-AUTH-PASSWORD  TO STK-USER-PASSWORD
002450         MOVE STK-AUTH-USERNAME  TO STK-USER-DISPLAY-NAME
002460         MOVE WS-ROLE-WORK       TO STK-USER-ROLE
002470         MOVE WS-NEW-USERID      TO STK-USER-ID
002480         WRITE STK-USRMST-FILE-REC
002490             INVALID KEY
002500                 MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
002510                 MOVE 'WRITE TO USRMST FAILED'
002520                     TO STK-AUTH-MESSAGE
002530         END-WRITE
002540     END-IF.
002550*
002560     CLOSE STK-USRMST-FILE.
002570*
002580 STK01-200-EXIT.
002590     EXIT.
002600*
002610*----------------------------------------------------------*
002620* STK01-210 - Fold the caller's role input to upper case and
002630* validate it is one of the two known roles.
002640*----------------------------------------------------------*
002650 STK01-210-NORMALISE-ROLE.
002660*
002670     MOVE STK-AUTH-ROLE-IN TO WS-ROLE-WORK.
002680     INSPECT WS-ROLE-WORK CONVERTING
002681         'abcdefghijklmnopqrstuvwxyz'
002682         TO
002683         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002684*
002690     IF  WS-ROLE-WORK NOT = STK-LITS-ROLE-SHOPKEEPER
002700         AND WS-ROLE-WORK NOT = STK-LITS-ROLE-STAFF
002710         MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
002720         MOVE 'ROLE MUST BE SHOPKEEPER OR STAFF'
002730             TO STK-AUTH-MESSAGE
002740     END-IF.
002750*
002760 STK01-210-EXIT.
002770     EXIT.
002780*
002790*----------------------------------------------------------*
002800* STK01-300 - CHECK ROLE.  A simple guard-condition test,
002810* reused by every other STK program that needs to know
002820* whether the requesting role satisfies a required role
002830* (SHOPKEEPER-only screens, or STAFF-or-SHOPKEEPER screens).
002840*----------------------------------------------------------*
002850 STK01-300-CHECK-ROLE.
002860*
002870     IF  STK-AUTH-REQUIRED-ROLE = STK-LITS-ROLE-SHOPKEEPER
002880         IF  STK-AUTH-ROLE-IN NOT = STK-LITS-ROLE-SHOPKEEPER
002890             MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
002900             MOVE 'ACCESS DENIED - SHOPKEEPER REQUIRED'
002910                 TO STK-AUTH-MESSAGE
002920         END-IF
002930     ELSE
002940         IF  STK-AUTH-ROLE-IN NOT = STK-LITS-ROLE-SHOPKEEPER
002950             AND STK-AUTH-ROLE-IN NOT = STK-LITS-ROLE-STAFF
002960             MOVE STK-LITS-STATUS-FAIL TO STK-AUTH-STATUS
002970             MOVE 'ACCESS DENIED - UNKNOWN ROLE'
002980                 TO STK-AUTH-MESSAGE
002990         END-IF
003000     END-IF.
003010*
003020 STK01-300-EXIT.
003030     EXIT.
