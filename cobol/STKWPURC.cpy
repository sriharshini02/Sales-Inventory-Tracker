000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkwpurc.cpy                                            *
000140*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.    *
000150*                                                              *
000160* Element of the Sales & Inventory Tracker batch suite         *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Description of one purchase-history record. PURCHST is
000220* append-only - written once by STK03 when a purchase posts,
000230* never rewritten or deleted, so it stands as a permanent
000240* record of every purchase ever posted.
000250*
000260*      DATE       PGMR   REQUEST    REMARKS
000270*      04/18/1989 RJT    INITIAL    FIRST CUT FOR CONVERSION
000280*      09/02/1998 LMK    Y2K-0231   PURCHASE-DATE WIDENED
000290*
000300     05  STK-PURCHASE-REC.
000310*
000320* STK-PURC-ID is sequence-generated by STK03 at post time -
000330* see STK03-060-NEXT-PURCHASE-ID.
000340*
000350         10  STK-PURC-ID              PIC X(10).
000360*
000370* Foreign key back to the product master.
000380*
000390         10  STK-PURC-PROD-ID         PIC X(10).
000400*
000410         10  STK-PURC-QTY             PIC S9(7)    COMP-3.
000420         10  STK-PURC-COST-PRICE      PIC S9(7)V99 COMP-3.
000430*
000440* Date the purchase was recorded (system date at post time),
000450* stored CCYY-MM-DD to match the front-end's date format.
000460*
000470         10  STK-PURC-DATE            PIC X(10).
000480*
000490         10  STK-PURC-SUPPLIER-NAME   PIC X(20).
000500*
000510         10  FILLER                   PIC X(10).
