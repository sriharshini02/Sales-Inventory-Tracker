000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      stkwprod.cpy                                            *
000140*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.    *
000150*                                                              *
000160* Element of the Sales & Inventory Tracker batch suite         *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The description of the product master record is placed in
000220* a copy book as a matter of convenience, so that a single
000230* change to the layout of PRODMST is picked up by every STK
000240* program that opens it for keyed read, rewrite or browse.
000260*
000270*      DATE       PGMR   REQUEST    REMARKS
000280*      04/11/1989 RJT    INITIAL    FIRST CUT FOR CONVERSION
000290*      11/06/1993 RJT    CR-0114    ADDED CATEGORY FIELD
000300*      09/02/1998 LMK    Y2K-0231   DATE FIELDS WIDENED TO CCYY
000305*      03/14/2001 DWH    CR-0389    LAST-CHANGED STAMP ADDED
000315*      08/20/2003 DWH    CR-0461    LAST-CHANGED STAMP REMOVED -
000316*                                   NEVER CARRIED A USERID, SEE
000317*                                   TICKET FOR DISCUSSION
000320*
000330     05  STK-PRODUCT-REC.
000340*
000350* STK-PROD-ID is the Primary Record Identifier used as the
000360* RECORD KEY on the indexed PRODMST file.
000370*
000380         10  STK-PROD-ID              PIC X(10).
000390*
000400* Display name of the product. Must be unique across the
000410* whole master, case-insensitive, trimmed - see the name
000420* check paragraph in STK02.
000430*
000440         10  STK-PROD-NAME             PIC X(30).
000450*
000460* Free-text merchandise category, e.g. HARDWARE, PAINT.
000470*
000480         10  STK-PROD-CATEGORY         PIC X(15).
000490*
000500* Unit cost price, 2 decimal places. Overwritten every time a
000510* purchase or a maintenance update posts a new figure - the
000520* master always shows the most recent cost, never an average.
000530*
000540         10  STK-PROD-COST-PRICE       PIC S9(7)V99 COMP-3.
000550*
000560* Unit selling price, 2 decimal places, quoted to customers
000570* and captured onto sale lines at the moment of sale.
000580*
000590         10  STK-PROD-SELL-PRICE       PIC S9(7)V99 COMP-3.
000600*
000610* On-hand quantity. Increased by purchase posting, decreased
000620* by sale posting, must never be allowed to go negative -
000630* see the stock-check paragraphs in STK04.
000640*
000650         10  STK-PROD-STOCK-QTY        PIC S9(7)      COMP-3.
000660*
000750         10  FILLER                    PIC X(33).
