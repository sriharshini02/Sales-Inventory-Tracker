000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STK03.
000300 AUTHOR.        R J TATE.
000310 INSTALLATION.  RIVERBEND HARDWARE DP DEPT.
000320 DATE-WRITTEN.  MAY 1989.
000330 DATE-COMPILED.
000340 SECURITY.      NONE.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      stk03.cbl                                              *
000400*      (C) Copyright Riverbend Hardware DP Dept. 1989-2004.   *
000410*                                                             *
000420* Element of the Sales & Inventory Tracker batch suite        *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* This program applies one batch of purchase transactions to
000520* the product master and appends a purchase-history record
000530* for every accepted purchase, one transaction record read
000540* and posted per pass, with the stock quantity and cost
000550* price on the master brought forward from each purchase.
000560*
000570***************************************************************
000580*     AMENDMENT HISTORY
000590*
000600*      DATE       PGMR   REQUEST    DESCRIPTION
000610*      05/07/1989 RJT    INITIAL    FIRST WRITTEN
000620*      09/02/1998 LMK    Y2K-0231   PURCHASE-DATE WIDENED
000630*      03/14/2001 DWH    CR-0389    END-OF-JOB COUNTS ADDED
000640*
000650***************************************************************
000660*     FILES
000670*
000680*     PURCIN  - STK-PURCIN-REC        (batch driver input)
000690*         READ
000700*     PRODMST - STK-PRODUCT-REC
000710*         READ, REWRITE
000720*     PURCHST - STK-PURCHASE-REC
000730*         WRITE (append only)
000740*
000750***************************************************************
000760*     UTILITIES
000770*
000780*     STK01 is CALLed to enforce the SHOPKEEPER-only rule.
000790*
000800***************************************************************
000810*     COPYBOOKS
000820*
000830*     STKWPROD - Working storage layout of the product record.
000840*     STKWPURC - Working storage layout of the purchase record.
000850*     STKWLITS - Common literal values.
000860*     STKWCOM  - Layout of the data passed to STK01.
000870*
000880***************************************************************
000890*
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. IBM-370.
000930 OBJECT-COMPUTER. IBM-370.
000940 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     SELECT STK-PURCIN-FILE ASSIGN TO PURCIN
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS IS WS-PURCIN-STATUS.
001000*
001010     SELECT STK-PRODMST-FILE ASSIGN TO PRODMST
001020            ORGANIZATION IS INDEXED
001030            ACCESS MODE IS DYNAMIC
001040            RECORD KEY IS STK-PROD-ID
001050            FILE STATUS IS WS-PRODMST-STATUS.
001060*
001070     SELECT STK-PURCHST-FILE ASSIGN TO PURCHST
001080            ORGANIZATION IS LINE SEQUENTIAL
001090            FILE STATUS IS WS-PURCHST-STATUS.
001100*
001110 DATA DIVISION.
001120 FILE SECTION.
001130 FD  STK-PURCIN-FILE
001140     LABEL RECORDS ARE STANDARD.
001150 01  STK-PURCIN-REC.
001160     05  STK-PURCIN-ROLE              PIC X(10).
001170     05  STK-PURCIN-PROD-ID           PIC X(10).
001180     05  STK-PURCIN-QTY               PIC S9(7)    COMP-3.
001190     05  STK-PURCIN-COST-PRICE        PIC S9(7)V99 COMP-3.
001200     05  STK-PURCIN-SUPPLIER-NAME     PIC X(20).
001210     05  FILLER                       PIC X(10).
001220*
001230 FD  STK-PRODMST-FILE
001240     LABEL RECORDS ARE STANDARD.
001250 01  STK-PRODMST-FILE-REC.
001260     COPY STKWPROD.
001270*
001280 FD  STK-PURCHST-FILE
001290     LABEL RECORDS ARE STANDARD.
001300 01  STK-PURCHST-FILE-REC.
001310     COPY STKWPURC.
001320*
001330 WORKING-STORAGE SECTION.
001340*
001350*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001360*
001370 01  WS-DEBUG-DETAILS.
001380     05  FILLER                       PIC X(32)
001390           VALUE 'STK03--------WORKING STORAGE  '.
001400     05  WS-DEBUG-PGM                 PIC X(8) VALUE 'STK03'.
001410     05  FILLER                       PIC X    VALUE SPACE.
001420*
001430 01  WS-FILE-STATUSES.
001440     05  WS-PURCIN-STATUS             PIC XX.
001450         88  WS-PURCIN-OK             VALUE '00'.
001460     05  WS-PRODMST-STATUS            PIC XX.
001470         88  WS-PRODMST-OK            VALUE '00'.
001480     05  WS-PURCHST-STATUS            PIC XX.
001490         88  WS-PURCHST-OK            VALUE '00'.
001495     05  FILLER                       PIC X(02).
001500*
001510 01  WS-SWITCHES.
001520     05  WS-END-OF-PURCIN             PIC X VALUE 'N'.
001530         88  WS-NO-MORE-PURCIN        VALUE 'Y'.
001540     05  WS-REJECT-SWITCH             PIC X VALUE 'N'.
001550         88  WS-REJECTED               VALUE 'Y'.
001555     05  FILLER                       PIC X(02).
001560*
001570 01  WS-CONTROL-COUNTS.
001580     05  WS-RECS-READ                 PIC S9(7) COMP-3 VALUE 0.
001590     05  WS-RECS-ACCEPTED             PIC S9(7) COMP-3 VALUE 0.
001600     05  WS-RECS-REJECTED             PIC S9(7) COMP-3 VALUE 0.
001610*
001620 01  WS-CONTROL-COUNTS-R REDEFINES WS-CONTROL-COUNTS.
001630     05  FILLER                       PIC X(12).
001640*
001650 01  WS-EOJ-COUNT-EDIT.
001660     05  WS-EOJ-EDIT-READ             PIC ZZZ,ZZ9.
001670     05  FILLER                       PIC X(3) VALUE SPACES.
001680     05  WS-EOJ-EDIT-ACCEPT           PIC ZZZ,ZZ9.
001690     05  FILLER                       PIC X(3) VALUE SPACES.
001700     05  WS-EOJ-EDIT-REJECT           PIC ZZZ,ZZ9.
001710*
001720*  Sequence number used to mint the next PURCHASE-ID, and an
001730*  edited/alpha overlay of it used to build the printable id
001740*  stamped onto the purchase-history record.
001750*
001760 77  WS-PURCHASE-SEQ                  PIC 9(7) COMP-3 VALUE 0.
001770 01  WS-PURCHASE-SEQ-EDIT             PIC 9(7).
001780 01  WS-PURCHASE-SEQ-EDIT-R REDEFINES WS-PURCHASE-SEQ-EDIT.
001790     05  FILLER                       PIC 9(7).
001800*
001810 01  WS-TODAY-DATE.
001820     05  WS-TODAY-CCYY                PIC 9(4).
001830     05  WS-TODAY-MM                  PIC 9(2).
001840     05  WS-TODAY-DD                  PIC 9(2).
001845     05  FILLER                       PIC X(02).
001850*
001860 01  WS-TODAY-DATE-EDIT.
001870     05  WS-TDE-CCYY                  PIC 9(4).
001880     05  FILLER                       PIC X VALUE '-'.
001890     05  WS-TDE-MM                    PIC 9(2).
001900     05  FILLER                       PIC X VALUE '-'.
001910     05  WS-TDE-DD                    PIC 9(2).
001915*
001916 01  WS-TODAY-DATE-EDIT-R REDEFINES WS-TODAY-DATE-EDIT.
001917     05  FILLER                       PIC X(10).
001920*
001930     COPY STKWLITS.
001940*
001950 LINKAGE SECTION.
001960 01  STK-AUTH-AREA.
001970     COPY STKWCOM.
001980*
001990 PROCEDURE DIVISION.
002000*
002010 STK03-MAIN SECTION.
002020*
002030 STK03-010-INITIALISE.
002040*
002050     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
002060     MOVE WS-TODAY-CCYY TO WS-TDE-CCYY.
002070     MOVE WS-TODAY-MM   TO WS-TDE-MM.
002080     MOVE WS-TODAY-DD   TO WS-TDE-DD.
002090*
002100     OPEN INPUT  STK-PURCIN-FILE.
002110     OPEN I-O    STK-PRODMST-FILE.
002120     OPEN OUTPUT STK-PURCHST-FILE.
002130*
002140     PERFORM STK03-900-READ-PURCIN THRU STK03-900-EXIT.
002150     PERFORM STK03-020-PROCESS-ONE THRU STK03-020-EXIT
002160         UNTIL WS-NO-MORE-PURCIN.
002170*
002180     PERFORM STK03-800-END-OF-JOB THRU STK03-800-EXIT.
002190*
002200     CLOSE STK-PURCIN-FILE
002210           STK-PRODMST-FILE
002220           STK-PURCHST-FILE.
002230     STOP RUN.
002240*
002250*----------------------------------------------------------*
002260* STK03-020 - validate, post and log one purchase input
002270* record. Any validation failure rejects the record and
002280* skips straight to the next one; nothing is posted for a
002290* rejected record.
002300*----------------------------------------------------------*
002310 STK03-020-PROCESS-ONE.
002320*
002330     ADD 1 TO WS-RECS-READ.
002340     MOVE 'N' TO WS-REJECT-SWITCH.
002350*
002360     PERFORM STK03-030-VALIDATE-INPUT THRU STK03-030-EXIT.
002370     IF  WS-REJECTED
002380         ADD 1 TO WS-RECS-REJECTED
002390         GO TO STK03-020-EXIT
002400     END-IF.
002410*
002420     PERFORM STK03-040-LOOKUP-PRODUCT THRU STK03-040-EXIT.
002430     IF  WS-REJECTED
002440         ADD 1 TO WS-RECS-REJECTED
002450         GO TO STK03-020-EXIT
002460     END-IF.
002470*
002480     PERFORM STK03-050-POST-PURCHASE THRU STK03-050-EXIT.
002490     ADD 1 TO WS-RECS-ACCEPTED.
002500*
002510 STK03-020-EXIT.
002520     EXIT.
002530*
002540*----------------------------------------------------------*
002550* STK03-030 - RBAC and field validation.
002560*----------------------------------------------------------*
002570 STK03-030-VALIDATE-INPUT.
002580*
002590     MOVE STK-LITS-FN-CHECK-ROLE   TO STK-AUTH-FUNCTION.
002600     MOVE STK-PURCIN-ROLE          TO STK-AUTH-ROLE-IN.
002610     MOVE STK-LITS-ROLE-SHOPKEEPER TO STK-AUTH-REQUIRED-ROLE.
002620     CALL 'STK01' USING STK-AUTH-AREA.
002630*
002640     IF  STK-AUTH-STATUS NOT = STK-LITS-STATUS-OK
002650         DISPLAY 'STK03 - REJECT - ' STK-AUTH-MESSAGE
002660         MOVE 'Y' TO WS-REJECT-SWITCH
002670         GO TO STK03-030-EXIT
002680     END-IF.
002690*
002700     IF  STK-PURCIN-QTY NOT > 0
002710         DISPLAY 'STK03 - REJECT - QUANTITY MUST BE > 0 - '
002720             STK-PURCIN-PROD-ID
002730         MOVE 'Y' TO WS-REJECT-SWITCH
002740         GO TO STK03-030-EXIT
002750     END-IF.
002760*
002770     IF  STK-PURCIN-COST-PRICE NOT > 0
002780         DISPLAY 'STK03 - REJECT - COST PRICE MUST BE > 0 - '
002790             STK-PURCIN-PROD-ID
002800         MOVE 'Y' TO WS-REJECT-SWITCH
002810     END-IF.
002820*
002830 STK03-030-EXIT.
002840     EXIT.
002850*
002860*----------------------------------------------------------*
002870* STK03-040 - the product must already exist; a purchase
002880* never creates a product.
002890*----------------------------------------------------------*
002900 STK03-040-LOOKUP-PRODUCT.
002910*
002920     MOVE STK-PURCIN-PROD-ID TO STK-PROD-ID.
002930     READ STK-PRODMST-FILE
002940         KEY IS STK-PROD-ID
002950         INVALID KEY
002960             DISPLAY 'STK03 - REJECT - NOT IN INVENTORY, ADD '
002970                 'IT FIRST - ' STK-PURCIN-PROD-ID
002980             MOVE 'Y' TO WS-REJECT-SWITCH
002990     END-READ.
003000*
003010 STK03-040-EXIT.
003020     EXIT.
003030*
003040*----------------------------------------------------------*
003050* STK03-050 - post the purchase: stock is increased, cost
003060* price is overwritten by the latest purchase cost, the
003070* master is rewritten and a history record is appended.
003080*----------------------------------------------------------*
003090 STK03-050-POST-PURCHASE.
003100*
003110     ADD STK-PURCIN-QTY TO STK-PROD-STOCK-QTY.
003120     MOVE STK-PURCIN-COST-PRICE TO STK-PROD-COST-PRICE.
003140*
003150     REWRITE STK-PRODMST-FILE-REC
003160         INVALID KEY
003170             DISPLAY 'STK03 - REWRITE FAILED - '
003180                 STK-PURCIN-PROD-ID
003190     END-REWRITE.
003200*
003210     PERFORM STK03-060-NEXT-PURCHASE-ID THRU STK03-060-EXIT.
003220*
003230     MOVE WS-PURCHASE-SEQ-EDIT       TO STK-PURC-ID.
003240     MOVE STK-PURCIN-PROD-ID         TO STK-PURC-PROD-ID.
003250     MOVE STK-PURCIN-QTY             TO STK-PURC-QTY.
003260     MOVE STK-PURCIN-COST-PRICE      TO STK-PURC-COST-PRICE.
003270     MOVE WS-TODAY-DATE-EDIT         TO STK-PURC-DATE.
003280     MOVE STK-PURCIN-SUPPLIER-NAME   TO STK-PURC-SUPPLIER-NAME.
003290*
003300     WRITE STK-PURCHST-FILE-REC.
003310*
003320 STK03-050-EXIT.
003330     EXIT.
003340*
003350*----------------------------------------------------------*
003360* STK03-060 - mint the next surrogate purchase id.
003370*----------------------------------------------------------*
003380 STK03-060-NEXT-PURCHASE-ID.
003390*
003400     ADD 1 TO WS-PURCHASE-SEQ.
003410     MOVE WS-PURCHASE-SEQ TO WS-PURCHASE-SEQ-EDIT.
003420*
003430 STK03-060-EXIT.
003440     EXIT.
003450*
003460*----------------------------------------------------------*
003470* STK03-800 - end-of-job control totals.
003480*----------------------------------------------------------*
003490 STK03-800-END-OF-JOB.
003500*
003510     MOVE WS-RECS-READ     TO WS-EOJ-EDIT-READ.
003520     MOVE WS-RECS-ACCEPTED TO WS-EOJ-EDIT-ACCEPT.
003530     MOVE WS-RECS-REJECTED TO WS-EOJ-EDIT-REJECT.
003540     DISPLAY 'STK03 END OF JOB - READ='   WS-EOJ-EDIT-READ
003550             ' ACCEPTED=' WS-EOJ-EDIT-ACCEPT
003560             ' REJECTED=' WS-EOJ-EDIT-REJECT.
003570*
003580 STK03-800-EXIT.
003590     EXIT.
003600*
003610*----------------------------------------------------------*
003620* STK03-900 - read the next PURCIN record.
003630*----------------------------------------------------------*
003640 STK03-900-READ-PURCIN.
003650*
003660     READ STK-PURCIN-FILE
003670         AT END
003680             MOVE 'Y' TO WS-END-OF-PURCIN
003690     END-READ.
003700*
003710 STK03-900-EXIT.
003720     EXIT.
